000100******************************************************************
000200*    BALPARM.CPY                                              CPY04*
000300*    CALL PARAMETER BLOCK FOR BALCALC, THE BALANCE-UPDATE
000400*    PRIMITIVE.  SHARED BY BALCALC'S LINKAGE SECTION AND BY
000500*    EVERY PROGRAM THAT CALLS IT, SO THE PARAMETER SHAPE NEVER
000600*    DRIFTS BETWEEN CALLER AND CALLED PROGRAM.
000700*-----------------------------------------------------------------
000800*    MAINTENANCE LOG
000900*    93-02-11  TLK  ACCT0053  ORIGINAL LAYOUT, SPLIT OUT OF
001000*                             BALCALC'S OWN LINKAGE SECTION SO
001100*                             XFERPROC COULD SHARE IT.
001200*    09-08-19  DSP  ACCT0129  ADDED ALPHA REDEFINES OF THE MONEY
001300*                             PARAMETERS SO BALCALC COULD TRACE A
001400*                             REJECTED DEBIT OR CREDIT TO THE
001500*                             OPERATOR CONSOLE IN READABLE FORM.
001550******************************************************************
001600 01  LS-BALCALC-PARMS.
001700     05  LS-OPERATION-CODE           PIC X(01).
001800         88  LS-OPERATION-DEBIT          VALUE "D".
001900         88  LS-OPERATION-CREDIT         VALUE "C".
002000     05  LS-ACCT-STATUS              PIC X(20).
002100     05  LS-CURRENT-BALANCE          PIC S9(13)V9(2).
002200     05  LS-CURRENT-BALANCE-ALPHA REDEFINES
002300                 LS-CURRENT-BALANCE  PIC X(15).
002400     05  LS-AMOUNT                   PIC S9(13)V9(2).
002500     05  LS-AMOUNT-ALPHA REDEFINES LS-AMOUNT
002600                                     PIC X(15).
002700     05  LS-NEW-BALANCE              PIC S9(13)V9(2).
002800     05  LS-NEW-BALANCE-ALPHA REDEFINES LS-NEW-BALANCE
002900                                     PIC X(15).
003000     05  LS-RESULT-CODE              PIC X(02).
003100         88  LS-RESULT-OK                VALUE "OK".
003200         88  LS-RESULT-NOT-ACTIVE        VALUE "NA".
003300         88  LS-RESULT-WOULD-BE-NEG      VALUE "NB".
003400     05  FILLER                      PIC X(05).

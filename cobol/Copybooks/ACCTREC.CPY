000100******************************************************************
000200*    ACCTREC.CPY                                              CPY01*
000300*    CUSTOMER ACCOUNT MASTER RECORD  -  CORE BANKING LEDGER.
000400*    ONE ENTRY PER ACCOUNT, KEYED BY ACCT-ID ON THE INDEXED
000500*    ACCOUNT-MASTER FILE.  FIXED LENGTH 233 CHARACTERS.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE LOG
000800*    88-04-11  RAH  ACCT0001  ORIGINAL LAYOUT FOR LEDGER PROJECT.
000900*    91-09-23  TLK  ACCT0044  ADDED ACCT-VERSION FOR OPTIMISTIC
001000*                             LOCKING AFTER THE DUP-UPDATE INCIDENT
001100*                             ON THE OVERNIGHT RERUN.
001200*    99-01-06  MWJ  ACCT0077  Y2K - TIMESTAMP FIELDS CONFIRMED
001300*                             4-DIGIT CENTURY, NO CHANGE REQUIRED.
001400*    04-06-14  DSP  ACCT0103  ADDED 88-LEVELS FOR ACCT-STATUS AND
001500*                             ACCT-TYPE TO SUPPORT EDIT PROGRAM.
001600******************************************************************
001700 01  ACCOUNT-RECORD.
001800     05  ACCT-ID                     PIC X(36).
001900     05  ACCT-NUMBER                 PIC X(10).
001950     05  ACCT-NUMBER-NUM REDEFINES ACCT-NUMBER PIC 9(10).
002000     05  ACCT-DOCUMENT-NUMBER        PIC X(20).
002100     05  ACCT-HOLDER-NAME            PIC X(60).
002200     05  ACCT-TYPE                   PIC X(08).
002300         88  ACCT-TYPE-CHECKING          VALUE "CHECKING".
002400         88  ACCT-TYPE-SAVINGS           VALUE "SAVINGS ".
002500     05  ACCT-STATUS                 PIC X(20).
002600         88  ACCT-STATUS-PENDING
002700             VALUE "PENDING_ACTIVATION  ".
002800         88  ACCT-STATUS-ACTIVE
002900             VALUE "ACTIVE              ".
003000     05  ACCT-BALANCE                PIC S9(13)V9(2).
003050     05  ACCT-BALANCE-ALPHA REDEFINES ACCT-BALANCE PIC X(15).
003100     05  ACCT-CURRENCY               PIC X(03).
003200     05  ACCT-CREATED-AT             PIC X(26).
003300     05  ACCT-UPDATED-AT             PIC X(26).
003400     05  ACCT-VERSION                PIC 9(09).
003500******************************************************************
003600*    ALTERNATE VIEWS (REDEFINES) FOR EDITING AND FOR PRINTING.
003700******************************************************************
003800 01  ACCT-CREATED-AT-PARTS REDEFINES ACCT-CREATED-AT.
003900     05  ACRT-CC-YEAR            PIC 9(04).
004000     05  FILLER                  PIC X(01).
004100     05  ACRT-CC-MONTH           PIC 9(02).
004200     05  FILLER                  PIC X(01).
004300     05  ACRT-CC-DAY             PIC 9(02).
004400     05  FILLER                  PIC X(01).
004500     05  ACRT-CC-HOUR            PIC 9(02).
004600     05  FILLER                  PIC X(01).
004700     05  ACRT-CC-MINUTE          PIC 9(02).
004800     05  FILLER                  PIC X(01).
004900     05  ACRT-CC-SECOND          PIC 9(02).
005000     05  FILLER                  PIC X(07).
005100 01  ACCT-UPDATED-AT-PARTS REDEFINES ACCT-UPDATED-AT.
005200     05  AUPD-CC-YEAR            PIC 9(04).
005300     05  FILLER                  PIC X(01).
005400     05  AUPD-CC-MONTH           PIC 9(02).
005500     05  FILLER                  PIC X(01).
005600     05  AUPD-CC-DAY             PIC 9(02).
005700     05  FILLER                  PIC X(01).
005800     05  AUPD-CC-HOUR            PIC 9(02).
005900     05  FILLER                  PIC X(01).
006000     05  AUPD-CC-MINUTE          PIC 9(02).
006100     05  FILLER                  PIC X(01).
006200     05  AUPD-CC-SECOND          PIC 9(02).
006300     05  FILLER                  PIC X(07).

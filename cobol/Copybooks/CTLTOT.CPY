000100******************************************************************
000200*    CTLTOT.CPY                                               CPY03*
000300*    RUN CONTROL-TOTAL PASS RECORD.  EACH LEDGER STEP (ACCTCRT,
000400*    ACCTACTV, XFERPROC) APPENDS ONE ENTRY PER CATEGORY TO
000500*    CONTROL-TOTALS AT END-OF-RUN; ACCTRPT READS THE WHOLE
000600*    STREAM BACK TO PRINT THE SUMMARY REPORT.  NOT AN EXTERNAL
000700*    SPEC FILE, AN INTERNAL STEP-TO-STEP HANDOFF RECORD.
000800*-----------------------------------------------------------------
000900*    MAINTENANCE LOG
001000*    89-02-20  RAH  XFER0006  ORIGINAL LAYOUT.
001100*    04-06-14  DSP  ACCT0103  WIDENED CTLTOT-AMOUNT TO ACCOMMODATE
001200*                             RUN-LEVEL TRANSFER TOTALS.
001300*    11-05-09  GAK  RPT0008   ADDED CATEGORY-TYPE REDEFINES SO
001400*                             ACCTRPT COULD TEST THE LEADING
001500*                             CATEGORY WORD AS A GROUP ITEM
001600*                             INSTEAD OF REFERENCE MODIFICATION.
001700******************************************************************
001800 01  CONTROL-TOTAL-RECORD.
001900     05  CTLTOT-CATEGORY             PIC X(20).
001950     05  CTLTOT-CATEGORY-TYPE REDEFINES
001960                 CTLTOT-CATEGORY.
001970         10  CTLTOT-CAT-PREFIX       PIC X(08).
001980         10  FILLER                  PIC X(12).
002000     05  CTLTOT-COUNT                PIC 9(07).
002300     05  CTLTOT-AMOUNT               PIC S9(11)V9(2).
002600     05  FILLER                      PIC X(10).

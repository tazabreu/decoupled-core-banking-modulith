000100******************************************************************
000200*    XFERREC.CPY                                              CPY02*
000300*    TRANSFER REQUEST / TRANSFER REGISTER RECORD  -  CORE
000400*    BANKING LEDGER.  ONE ENTRY PER TRANSFER, WRITTEN ONCE PER
000500*    TERMINAL STATE ON THE TRANSFER-REGISTER FILE.  FIXED
000600*    LENGTH 298 CHARACTERS.
000700*-----------------------------------------------------------------
000800*    MAINTENANCE LOG
000900*    89-02-20  RAH  XFER0006  ORIGINAL LAYOUT, TWO-PHASE
001000*                             DEBIT/CREDIT REGISTER.
001100*    94-11-02  TLK  XFER0031  ADDED XFER-VERSION, COMPENSATED
001200*                             STATUS AFTER THE RECONCILIATION
001300*                             WRITE-UP ON REVERSED TRANSFERS.
001400*    99-01-06  MWJ  XFER0052  Y2K - TIMESTAMP FIELDS CONFIRMED
001500*                             4-DIGIT CENTURY, NO CHANGE REQUIRED.
001600*    07-03-19  DSP  XFER0088  ADDED 88-LEVELS FOR XFER-STATUS.
001700******************************************************************
001800 01  TRANSFER-RECORD.
001900     05  XFER-ID                     PIC X(36).
002000     05  XFER-SOURCE-ACCT-ID         PIC X(36).
002100     05  XFER-TARGET-ACCT-ID         PIC X(36).
002200     05  XFER-AMOUNT                 PIC S9(13)V9(2).
002400     05  XFER-CURRENCY               PIC X(03).
002500     05  XFER-STATUS                 PIC X(11).
002600         88  XFER-STATUS-PENDING         VALUE "PENDING    ".
002700         88  XFER-STATUS-DEBITED         VALUE "DEBITED    ".
002800         88  XFER-STATUS-COMPLETED       VALUE "COMPLETED  ".
002900         88  XFER-STATUS-FAILED          VALUE "FAILED     ".
003000         88  XFER-STATUS-COMPENSATED     VALUE "COMPENSATED".
003100     05  XFER-DESCRIPTION            PIC X(100).
003200     05  XFER-REQUESTED-AT           PIC X(26).
003300     05  XFER-COMPLETED-AT           PIC X(26).
003400     05  XFER-VERSION                PIC 9(09).
003500******************************************************************
003600*    ALTERNATE VIEWS (REDEFINES) FOR EDITING AND FOR PRINTING.
003700******************************************************************
003800 01  XFER-REQUESTED-AT-PARTS REDEFINES XFER-REQUESTED-AT.
003900     05  XRQT-CC-YEAR            PIC 9(04).
004000     05  FILLER                  PIC X(01).
004100     05  XRQT-CC-MONTH           PIC 9(02).
004200     05  FILLER                  PIC X(01).
004300     05  XRQT-CC-DAY             PIC 9(02).
004400     05  FILLER                  PIC X(01).
004500     05  XRQT-CC-HOUR            PIC 9(02).
004600     05  FILLER                  PIC X(01).
004700     05  XRQT-CC-MINUTE          PIC 9(02).
004800     05  FILLER                  PIC X(01).
004900     05  XRQT-CC-SECOND          PIC 9(02).
005000     05  FILLER                  PIC X(07).
005100 01  XFER-COMPLETED-AT-PARTS REDEFINES XFER-COMPLETED-AT.
005200     05  XCPT-CC-YEAR            PIC 9(04).
005300     05  FILLER                  PIC X(01).
005400     05  XCPT-CC-MONTH           PIC 9(02).
005500     05  FILLER                  PIC X(01).
005600     05  XCPT-CC-DAY             PIC 9(02).
005700     05  FILLER                  PIC X(01).
005800     05  XCPT-CC-HOUR            PIC 9(02).
005900     05  FILLER                  PIC X(01).
006000     05  XCPT-CC-MINUTE          PIC 9(02).
006100     05  FILLER                  PIC X(01).
006200     05  XCPT-CC-SECOND          PIC 9(02).
006300     05  FILLER                  PIC X(07).

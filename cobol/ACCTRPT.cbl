000100******************************************************************
000200* ACCTRPT                                                      001*
000300* END-OF-RUN LEDGER SUMMARY REPORT  -  CORE BANKING LEDGER.
000400*
000500* LAST STEP OF THE NIGHTLY RUN.  READS THE CONTROL-TOTALS PASS
000600* FILE LEFT BEHIND BY ACCTCRT, ACCTACTV AND XFERPROC (ONE ROW
000700* PER CATEGORY PER STEP) AND PRINTS A SINGLE FLAT SUMMARY - NO
000800* BREAK BY CURRENCY OR ACCOUNT TYPE IS CALLED FOR.
000900*
001000* USED FILES
001100*    - CONTROL-TOTALS       (LINE SEQUENTIAL, INPUT)
001200*    - SUMMARY-REPORT       (LINE SEQUENTIAL, OUTPUT)
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ACCTRPT.
001700 AUTHOR.                     R A HOLLIS.
001800 INSTALLATION.               CONSOLIDATED TRUST LEDGER DIVISION.
001900 DATE-WRITTEN.               05/22/89.
002000 DATE-COMPILED.
002100 SECURITY.                   CONFIDENTIAL - LEDGER DATA - LIMIT
002200                             DISTRIBUTION TO LEDGER OPERATIONS.
002300******************************************************************
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600*   DATE      BY     TICKET     DESCRIPTION
002700*   --------  -----  ---------  -------------------------------
002800*   05/22/89  RAH    RPT0001    ORIGINAL PROGRAM - PRINTED THE
002900*                               TWO ACCOUNT CATEGORIES ONLY
003000*                               (BEFORE XFERPROC EXISTED).
003100*   93-02-11  TLK    RPT0002    ADDED THE FOUR TRANSFER
003200*                               CATEGORIES AND THE GRAND-TOTAL
003300*                               XFER AMOUNT LINE, TO MATCH THE
003400*                               NEW TWO-PHASE TRANSFER PROCESS.
003500*   98-11-02  MWJ    RPT0006    Y2K REMEDIATION - CENTURY
003600*                               WINDOWING ADDED TO THE REPORT
003700*                               TITLE DATE (RUN-YY < 50 =
003800*                               20XX).
003900*   99-01-06  MWJ    RPT0007    Y2K - RE-VERIFIED AFTER ROLLOVER
004000*                               TEST RUN, NO FURTHER CHANGES.
004100*   11-05-09  GAK    RPT0008    ADDED ALPHA REDEFINES OF THE RUN
004200*                               DATE AND GRAND TOTAL SO THE
004300*                               OPERATOR CONSOLE TRACE LINE AT
004400*                               CLOSE COULD SHOW THEM IN READABLE
004500*                               FORM (SEE 300-DISPLAY-RUN-TRACE).
004550*   14-11-18  GAK    RPT0012    CATEGORY TEST NOW USES CTLTOT.CPY'S
004560*                               CTLTOT-CAT-PREFIX GROUP ITEM
004570*                               INSTEAD OF REFERENCE MODIFICATION
004580*                               ON CTLTOT-CATEGORY.
004590******************************************************************
004600 ENVIRONMENT                 DIVISION.
004610*-----------------------------------------------------------------
004620 CONFIGURATION               SECTION.
004630 SOURCE-COMPUTER.            CONSOLIDATED-3090.
004640 OBJECT-COMPUTER.            CONSOLIDATED-3090.
004650 SPECIAL-NAMES.
004660     C01 IS TOP-OF-FORM.
004670*-----------------------------------------------------------------
004680 INPUT-OUTPUT                SECTION.
004690 FILE-CONTROL.
005500     SELECT  CONTROL-TOTALS
005600             ASSIGN TO CTLTOTS
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT  SUMMARY-REPORT
006000             ASSIGN TO LEDGRPT
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  CONTROL-TOTALS
006700     RECORD CONTAINS 50 CHARACTERS
006800     DATA RECORD IS CONTROL-TOTAL-RECORD.
006900     COPY "C:\COPYBOOKS\CTLTOT.CPY".
007000
007100 FD  SUMMARY-REPORT
007200     RECORD CONTAINS 80 CHARACTERS
007300     DATA RECORD IS SUMMARY-REPORT-LINE.
007400 01  SUMMARY-REPORT-LINE             PIC X(80).
007500*-----------------------------------------------------------------
007600 WORKING-STORAGE             SECTION.
007650*-----------------------------------------------------------------
007660 77  ROWS-PRINTED-CNT             PIC 9(05) COMP VALUE ZERO.
007700*-----------------------------------------------------------------
007800* REPORT PRINT-LINE LAYOUTS, ONE 01 PER LINE TYPE, ALL WRITTEN
007900* TO SUMMARY-REPORT-LINE WITH WRITE ... FROM.
008000*-----------------------------------------------------------------
008100 01  RPT-TITLE-LINE.
008200     05  FILLER                      PIC X(05) VALUE SPACES.
008300     05  FILLER                      PIC X(27)
008400         VALUE "LEDGER SUMMARY REPORT FOR (".
008500     05  RPT-DATE.
008600         10  RPT-YEAR                PIC 9(04).
008700         10  FILLER                  PIC X VALUE "-".
008800         10  RPT-MONTH               PIC 9(02).
008900         10  FILLER                  PIC X VALUE "-".
009000         10  RPT-DAY                 PIC 9(02).
009100     05  FILLER                      PIC X(01) VALUE ")".
009200     05  FILLER                      PIC X(33) VALUE SPACES.
009300
009400 01  RPT-HEADER-LINE.
009500     05  FILLER                      PIC X(02) VALUE SPACES.
009600     05  FILLER                      PIC X(20) VALUE "CATEGORY".
009700     05  FILLER                      PIC X(03) VALUE SPACES.
009800     05  FILLER                      PIC X(07) VALUE "COUNT".
009900     05  FILLER                      PIC X(04) VALUE SPACES.
010000     05  FILLER                      PIC X(13) VALUE "TOTAL-AMOUNT".
010100     05  FILLER                      PIC X(31) VALUE SPACES.
010200
010300 01  RPT-DETAIL-LINE.
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  RPT-CATEGORY-O              PIC X(20).
010600     05  FILLER                      PIC X(03) VALUE SPACES.
010700     05  RPT-COUNT-O                 PIC ZZZ,ZZ9.
010800     05  FILLER                      PIC X(04) VALUE SPACES.
010900     05  RPT-AMOUNT-O                PIC ZZZ,ZZZ,ZZ9.99.
011000     05  FILLER                      PIC X(20) VALUE SPACES.
011100
011200 01  RPT-GRAND-TOTAL-LINE.
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400     05  FILLER                      PIC X(20)
011500         VALUE "GRAND TOTAL - XFERS".
011600     05  FILLER                      PIC X(03) VALUE SPACES.
011700     05  RPT-GRAND-COUNT-O           PIC ZZZ,ZZ9.
011800     05  FILLER                      PIC X(04) VALUE SPACES.
011900     05  RPT-GRAND-AMOUNT-O          PIC ZZZ,ZZZ,ZZ9.99.
012000     05  FILLER                      PIC X(20) VALUE SPACES.
012100
012200 01  RPT-FOOTER-LINE.
012300     05  FILLER                      PIC X(02) VALUE SPACES.
012400     05  RPT-FOOTER-NAME             PIC X(20).
012500     05  RPT-FOOTER-COUNT            PIC ZZZ,ZZ9.
012600     05  FILLER                      PIC X(48) VALUE SPACES.
012700*-----------------------------------------------------------------
012800 01  SWITCHES-AND-COUNTERS.
012900     05  CTLTOT-EOF-SW            PIC X(01) VALUE "N".
013000         88  CTLTOT-EOF                  VALUE "Y".
013100     05  ROWS-READ-CNT            PIC 9(05) COMP.
013300     05  FILLER                      PIC X(11).
013400
013500 01  ACCUMULATORS.
013600     05  GRAND-XFER-COUNT         PIC 9(09) COMP.
013700     05  GRAND-XFER-AMOUNT        PIC S9(11)V9(2) VALUE ZERO.
013800     05  GRAND-XFER-AMOUNT-ALPHA REDEFINES
013900                 GRAND-XFER-AMOUNT PIC X(14).
014000     05  FILLER                      PIC X(06).
014100
014200 01  DATE-TIME-WORK.
014300     05  RUN-DATE.
014400         10  RUN-YY               PIC 9(02).
014500         10  RUN-MM               PIC 9(02).
014600         10  RUN-DD               PIC 9(02).
014700     05  RUN-DATE-ALPHA REDEFINES RUN-DATE
014800                                     PIC X(06).
014900     05  CENTURY                  PIC 9(02) COMP.
015000     05  FULL-YEAR                PIC 9(04).
015050     05  FILLER                      PIC X(04).
015100******************************************************************
015200 PROCEDURE                   DIVISION.
015300*-----------------------------------------------------------------
015400 100-PRINT-SUMMARY-REPORT.
015500     PERFORM 200-INITIATE-SUMMARY-REPORT.
015600     PERFORM 200-PRINT-ONE-CATEGORY-ROW
015700         UNTIL CTLTOT-EOF.
015800     PERFORM 200-TERMINATE-SUMMARY-REPORT.
015900     STOP RUN.
016000
016100******************************************************************
016200 200-INITIATE-SUMMARY-REPORT.
016300     PERFORM 300-OPEN-REPORT-FILES.
016400     PERFORM 300-INITIALIZE-COUNTERS.
016500     PERFORM 300-PRINT-REPORT-TITLE.
016600     PERFORM 300-PRINT-REPORT-HEADER.
016700     PERFORM 300-READ-CONTROL-TOTAL.
016800
016900*-----------------------------------------------------------------
017000 200-PRINT-ONE-CATEGORY-ROW.
017100     PERFORM 300-PRINT-CATEGORY-DETAIL.
017200     PERFORM 300-ACCUMULATE-GRAND-TOTAL.
017300     PERFORM 300-READ-CONTROL-TOTAL.
017400
017500******************************************************************
017600 200-TERMINATE-SUMMARY-REPORT.
017700     PERFORM 300-PRINT-GRAND-TOTAL.
017800     PERFORM 300-PRINT-REPORT-FOOTER.
017850     PERFORM 300-DISPLAY-RUN-TRACE.
017900     PERFORM 300-CLOSE-REPORT-FILES.
018000
018100******************************************************************
018200 300-OPEN-REPORT-FILES.
018300     OPEN INPUT  CONTROL-TOTALS.
018400     OPEN OUTPUT SUMMARY-REPORT.
018500
018600*-----------------------------------------------------------------
018700 300-INITIALIZE-COUNTERS.
018800     MOVE ZERO TO ROWS-READ-CNT
018900                  ROWS-PRINTED-CNT
019000                  GRAND-XFER-COUNT
019100                  GRAND-XFER-AMOUNT.
019200
019300*-----------------------------------------------------------------
019400 300-READ-CONTROL-TOTAL.
019500     READ CONTROL-TOTALS
019600         AT END SET CTLTOT-EOF TO TRUE
019700         NOT AT END ADD 1 TO ROWS-READ-CNT
019800     END-READ.
019900
020000*-----------------------------------------------------------------
020100* CATEGORY, COUNT, AND TOTAL-AMOUNT ARE PRINTED AS READ - THE
020200* TWO ACCOUNT CATEGORIES CARRY A ZERO AMOUNT FROM THEIR WRITER
020300* PROGRAMS, SO SPACES ARE SUBSTITUTED HERE RATHER THAN A ROW OF
020400* ZEROES.
020500*-----------------------------------------------------------------
020600 300-PRINT-CATEGORY-DETAIL.
020700     MOVE CTLTOT-CATEGORY TO RPT-CATEGORY-O.
020800     MOVE CTLTOT-COUNT    TO RPT-COUNT-O.
020900     IF CTLTOT-CAT-PREFIX = "ACCOUNTS"
021000         MOVE SPACES TO RPT-AMOUNT-O
021100     ELSE
021200         MOVE CTLTOT-AMOUNT TO RPT-AMOUNT-O
021300     END-IF.
021400     WRITE SUMMARY-REPORT-LINE FROM RPT-DETAIL-LINE.
021500     ADD 1 TO ROWS-PRINTED-CNT.
021600
021700*-----------------------------------------------------------------
021800 300-ACCUMULATE-GRAND-TOTAL.
021900     IF CTLTOT-CAT-PREFIX NOT = "ACCOUNTS"
022000         ADD CTLTOT-COUNT  TO GRAND-XFER-COUNT
022100         ADD CTLTOT-AMOUNT TO GRAND-XFER-AMOUNT
022200     END-IF.
022300
022400*-----------------------------------------------------------------
022500 300-PRINT-GRAND-TOTAL.
022600     MOVE GRAND-XFER-COUNT  TO RPT-GRAND-COUNT-O.
022700     MOVE GRAND-XFER-AMOUNT TO RPT-GRAND-AMOUNT-O.
022800     WRITE SUMMARY-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
022900
023000*-----------------------------------------------------------------
023100 300-PRINT-REPORT-TITLE.
023200     ACCEPT RUN-DATE FROM DATE.
023300     IF RUN-YY < 50
023400         MOVE 20 TO CENTURY
023500     ELSE
023600         MOVE 19 TO CENTURY
023700     END-IF.
023800     COMPUTE FULL-YEAR = CENTURY * 100 + RUN-YY.
023900     MOVE FULL-YEAR TO RPT-YEAR.
024000     MOVE RUN-MM    TO RPT-MONTH.
024100     MOVE RUN-DD    TO RPT-DAY.
024200     WRITE SUMMARY-REPORT-LINE FROM RPT-TITLE-LINE.
024300     MOVE SPACES TO SUMMARY-REPORT-LINE.
024400     WRITE SUMMARY-REPORT-LINE.
024500
024600*-----------------------------------------------------------------
024700 300-PRINT-REPORT-HEADER.
024800     WRITE SUMMARY-REPORT-LINE FROM RPT-HEADER-LINE.
024900     MOVE SPACES TO SUMMARY-REPORT-LINE.
025000     WRITE SUMMARY-REPORT-LINE.
025100
025200*-----------------------------------------------------------------
025300 300-PRINT-REPORT-FOOTER.
025400     MOVE SPACES TO SUMMARY-REPORT-LINE.
025500     WRITE SUMMARY-REPORT-LINE.
025600     MOVE "CATEGORY ROWS READ  " TO RPT-FOOTER-NAME.
025700     MOVE ROWS-READ-CNT       TO RPT-FOOTER-COUNT.
025800     WRITE SUMMARY-REPORT-LINE FROM RPT-FOOTER-LINE.
025900     MOVE "CATEGORY ROWS PRINTED" TO RPT-FOOTER-NAME.
026000     MOVE ROWS-PRINTED-CNT     TO RPT-FOOTER-COUNT.
026100     WRITE SUMMARY-REPORT-LINE FROM RPT-FOOTER-LINE.
026200
026300*-----------------------------------------------------------------
026400* THE OPERATOR CONSOLE GETS A ONE-LINE TRACE OF THE RUN DATE AND
026500* THE GRAND TRANSFER TOTAL AS THE REPORT STEP CLOSES - LETS THE
026600* NIGHT OPERATOR CONFIRM THE RUN MOVED MONEY BEFORE EVER OPENING
026700* THE PRINTED REPORT.
026800*-----------------------------------------------------------------
026900 300-DISPLAY-RUN-TRACE.
027000     DISPLAY "ACCTRPT - RUN DATE=" RUN-DATE-ALPHA
027100             " GRAND XFER AMOUNT=" GRAND-XFER-AMOUNT-ALPHA.
027200*-----------------------------------------------------------------
027300 300-CLOSE-REPORT-FILES.
027400     CLOSE CONTROL-TOTALS
027500           SUMMARY-REPORT.

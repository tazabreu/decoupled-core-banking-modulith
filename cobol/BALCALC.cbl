000100******************************************************************
000200* BALCALC                                                      001*
000300* ACCOUNT BALANCE UPDATE PRIMITIVE  -  CORE BANKING LEDGER.
000400*
000500* CALLED SUBPROGRAM.  GIVEN AN ACCOUNT'S CURRENT STATUS AND
000600* BALANCE, AN OPERATION CODE ("D"=DEBIT, "C"=CREDIT) AND AN
000700* AMOUNT, COMPUTES THE RESULTING BALANCE AND TELLS THE CALLER
000800* WHETHER THE CHANGE IS ALLOWED.  THIS IS THE ONE PLACE THE
000900* "ACTIVE-STATUS-REQUIRED, BALANCE-NEVER-NEGATIVE" RULE IS
001000* ENFORCED - XFERPROC CALLS IT FOR DEBIT, CREDIT, AND FOR THE
001100* COMPENSATING CREDIT ON A FAILED TRANSFER, SO THE RULE ONLY
001200* LIVES IN ONE PLACE.
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 BALCALC.
001700 AUTHOR.                     R A HOLLIS.
001800 INSTALLATION.               CONSOLIDATED TRUST LEDGER DIVISION.
001900 DATE-WRITTEN.               04/03/89.
002000 DATE-COMPILED.
002100 SECURITY.                   CONFIDENTIAL - LEDGER DATA - LIMIT
002200                             DISTRIBUTION TO LEDGER OPERATIONS.
002300******************************************************************
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600*   DATE      BY     TICKET     DESCRIPTION
002700*   --------  -----  ---------  -------------------------------
002800*   04/03/89  RAH    ACCT0003   ORIGINAL SUBPROGRAM - DEBIT ONLY,
002900*                               CALLED FROM THE OLD TELLER-POST
003000*                               PROGRAM.
003100*   91-09-23  TLK    ACCT0045   ADDED CREDIT OPERATION CODE SO
003200*                               THE SAME ROUTINE COVERS BOTH
003300*                               SIDES OF A TRANSFER.
003400*   93-02-11  TLK    ACCT0053   ADDED LS-RESULT-CODE - FORMERLY
003500*                               RELIED ON THE CALLER CHECKING
003600*                               BALANCE SIGN, WHICH MISSED THE
003700*                               NOT-ACTIVE CASE ENTIRELY.
003800*   95-07-30  JQP    ACCT0064   COMPUTE NOW CARRIES ROUNDED -
003900*                               NO OBSERVED EFFECT AT SCALE 2
004000*                               BUT MATCHES THE NEW LEDGER
004100*                               ROUNDING STANDARD FOR ALL COMPUTE
004200*                               VERBS ON MONEY FIELDS.
004300*   09-08-19  DSP    ACCT0129   ADDED ALPHA REDEFINES OF THE
004400*                               MONEY PARAMETERS SO A REJECTED
004500*                               DEBIT OR CREDIT COULD BE TRACED TO
004600*                               THE OPERATOR CONSOLE IN READABLE
004700*                               FORM (SEE 200-DISPLAY-REJECTED-
004800*                               PARMS BELOW).
004850******************************************************************
004900 ENVIRONMENT                 DIVISION.
004950*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005050 SOURCE-COMPUTER.            CONSOLIDATED-3090.
005100 OBJECT-COMPUTER.            CONSOLIDATED-3090.
005150 SPECIAL-NAMES.
005160     C01 IS TOP-OF-FORM.
005200******************************************************************
005300 DATA                        DIVISION.
005400*-----------------------------------------------------------------
005500 LINKAGE                     SECTION.
005600*-----------------------------------------------------------------
005700     COPY "C:\COPYBOOKS\BALPARM.CPY".
007600******************************************************************
007700 PROCEDURE                   DIVISION    USING LS-BALCALC-PARMS.
007800*-----------------------------------------------------------------
007900* MAIN LINE - SEE BANNER ABOVE FOR THE RULE THIS ENFORCES.
008000*-----------------------------------------------------------------
008100 100-COMPUTE-NEW-BALANCE.
008200     IF LS-ACCT-STATUS NOT = "ACTIVE              "
008300         MOVE "NA" TO LS-RESULT-CODE
008400         MOVE LS-CURRENT-BALANCE TO LS-NEW-BALANCE
008500     ELSE
008600         IF LS-OPERATION-DEBIT
008700             COMPUTE LS-NEW-BALANCE ROUNDED =
008800                 LS-CURRENT-BALANCE - LS-AMOUNT
008900         ELSE
009000             COMPUTE LS-NEW-BALANCE ROUNDED =
009100                 LS-CURRENT-BALANCE + LS-AMOUNT
009200         END-IF
009300         IF LS-NEW-BALANCE < ZERO
009400             MOVE "NB" TO LS-RESULT-CODE
009500             MOVE LS-CURRENT-BALANCE TO LS-NEW-BALANCE
009600         ELSE
009700             MOVE "OK" TO LS-RESULT-CODE
009800         END-IF
009900     END-IF.
009950     IF NOT LS-RESULT-OK
009960         PERFORM 200-DISPLAY-REJECTED-PARMS
009970     END-IF.
010000     EXIT PROGRAM.
010100*-----------------------------------------------------------------
010200* A REJECTED DEBIT OR CREDIT IS RARE ENOUGH THAT IT IS WORTH
010300* PUTTING THE RAW PARAMETER BLOCK ON THE OPERATOR CONSOLE IN
010400* READABLE (ALPHA) FORM RATHER THAN MAKING SOMEONE DECODE THE
010500* PACKED FIELDS BY HAND FROM A STORAGE DUMP.
010600*-----------------------------------------------------------------
010700 200-DISPLAY-REJECTED-PARMS.
010800     DISPLAY "BALCALC - REJECTED, CODE=" LS-RESULT-CODE
010900             " CURRENT=" LS-CURRENT-BALANCE-ALPHA
011000             " AMOUNT="  LS-AMOUNT-ALPHA
011100             " WOULD-BE=" LS-NEW-BALANCE-ALPHA.

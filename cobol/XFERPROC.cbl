000100******************************************************************
000200* XFERPROC                                                     001*
000300* TRANSFER REGISTER RUN  -  CORE BANKING LEDGER SYSTEM.
000400*
000500* READS ONE TRANSFER REQUEST PER ITERATION (SOURCE ACCOUNT,
000600* TARGET ACCOUNT, AMOUNT, CURRENCY, DESCRIPTION) IN ARRIVAL
000700* ORDER AND DRIVES IT THROUGH A TWO-PHASE DEBIT/CREDIT POST
000800* WITH AUTOMATIC COMPENSATION ON A CREDIT-SIDE FAILURE:
000900*
001000*    1. CREATE  - REJECT SELF-TRANSFERS, NON-POSITIVE AMOUNTS,
001100*                 AND INSUFFICIENT-FUNDS REQUESTS BEFORE A
001200*                 TRANSFER EVER COMES INTO BEING.
001300*    2. DEBIT   - POST THE SOURCE SIDE.  A DEBIT FAILURE FAILS
001400*                 THE TRANSFER OUTRIGHT - NO MONEY MOVED YET.
001500*    3. CREDIT  - POST THE TARGET SIDE.  A CREDIT FAILURE FAILS
001600*                 THE TRANSFER *AND* REVERSES THE DEBIT, BECAUSE
001700*                 MONEY ALREADY LEFT THE SOURCE ACCOUNT.
001800*
001900* EXACTLY ONE TRANSFER-REGISTER RECORD IS WRITTEN PER REQUEST
002000* THAT REACHES A TERMINAL STATE (COMPLETED, FAILED, OR
002100* COMPENSATED) - REQUESTS REJECTED AT STEP 1 NEVER BECOME A
002200* TRANSFER-RECORD, THEY ARE ONLY COUNTED.
002300*
002400* USED FILES
002500*    - ACCOUNT-MASTER       (INDEXED, I-O, RANDOM BY ACCT-ID)
002600*    - TRANSFER-REQUESTS    (LINE SEQUENTIAL, INPUT)
002700*    - TRANSFER-REGISTER    (LINE SEQUENTIAL, OUTPUT)
002800*    - EVENT-LOG            (LINE SEQUENTIAL, OUTPUT/EXTEND)
002900*    - CONTROL-TOTALS       (LINE SEQUENTIAL, OUTPUT/EXTEND)
003000*
003100* CALLS
003200*    - BALCALC  (THE ACTIVE-STATUS/NON-NEGATIVE BALANCE RULE)
003300******************************************************************
003400 IDENTIFICATION              DIVISION.
003500*-----------------------------------------------------------------
003600 PROGRAM-ID.                 XFERPROC.
003700 AUTHOR.                     R A HOLLIS.
003800 INSTALLATION.               CONSOLIDATED TRUST LEDGER DIVISION.
003900 DATE-WRITTEN.               05/15/89.
004000 DATE-COMPILED.
004100 SECURITY.                   CONFIDENTIAL - LEDGER DATA - LIMIT
004200                             DISTRIBUTION TO LEDGER OPERATIONS.
004300******************************************************************
004400* CHANGE LOG
004500*-----------------------------------------------------------------
004600*   DATE      BY     TICKET     DESCRIPTION
004700*   --------  -----  ---------  -------------------------------
004800*   05/15/89  RAH    XFER0006   ORIGINAL PROGRAM.  MASTER/
004900*                               TRANSACTION BALANCE-LINE MATCH
005000*                               AGAINST A SINGLE ACCOUNT PER
005100*                               TRANSACTION (NO TARGET ACCOUNT -
005200*                               STRAIGHT TELLER POSTING ONLY).
005300*   91-09-23  TLK    XFER0019   REWORKED FOR TWO ACCOUNTS PER
005400*                               TRANSACTION (SOURCE + TARGET) -
005500*                               THE BALANCE-LINE MATCH NO LONGER
005600*                               APPLIES, REPLACED WITH RANDOM
005700*                               READS AGAINST THE NOW-INDEXED
005800*                               ACCOUNT-MASTER.
005900*   93-02-11  TLK    XFER0031   ADDED THE DEBIT/CREDIT TWO-PHASE
006000*                               SEQUENCE WITH AUTOMATIC DEBIT
006100*                               COMPENSATION ON CREDIT FAILURE,
006200*                               AFTER THE RECONCILIATION WRITE-
006300*                               UP ON ORPHANED DEBITS.
006400*   95-07-30  JQP    XFER0042   BALANCE ARITHMETIC MOVED OUT TO
006500*                               THE NEW BALCALC SUBROUTINE SO
006600*                               THE RULE IS ENFORCED IN ONE
006700*                               PLACE FOR BOTH ACCOUNTCRT AND
006800*                               XFERPROC.
006900*   98-11-02  MWJ    XFER0049   Y2K REMEDIATION - CENTURY
007000*                               WINDOWING ADDED TO TIMESTAMP
007100*                               BUILD (RUN-YY < 50 = 20XX).
007200*   99-01-06  MWJ    XFER0052   Y2K - RE-VERIFIED AFTER ROLLOVER
007300*                               TEST RUN, NO FURTHER CHANGES.
007400*   04-06-14  DSP    XFER0071   ADDED EVENT-LOG OUTPUT FOR EVERY
007500*                               BALANCE CHANGE AND TERMINAL
007600*                               TRANSFER STATE.
007700*   09-08-19  DSP    XFER0088   ADDED CONTROL-TOTALS OUTPUT FOR
007800*                               END-OF-RUN SUMMARY REPORT.
007900*   14-03-02  GAK    XFER0103   OPERATOR-ESCALATION EVENT ADDED
008000*                               FOR THE RARE CASE WHERE THE
008100*                               COMPENSATING CREDIT ITSELF FAILS.
008200******************************************************************
008300 ENVIRONMENT                 DIVISION.
008400*-----------------------------------------------------------------
008500 CONFIGURATION               SECTION.
008600 SOURCE-COMPUTER.            CONSOLIDATED-3090.
008700 OBJECT-COMPUTER.            CONSOLIDATED-3090.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000*-----------------------------------------------------------------
009100 INPUT-OUTPUT                SECTION.
009200 FILE-CONTROL.
009300     SELECT  ACCOUNT-MASTER
009400             ASSIGN TO ACCTMSTR
009500             ORGANIZATION IS INDEXED
009600             ACCESS MODE IS DYNAMIC
009700             RECORD KEY IS ACCT-ID
009800             FILE STATUS IS ACCTMSTR-STATUS.
009900
010000     SELECT  TRANSFER-REQUESTS
010100             ASSIGN TO XFERREQ
010200             ORGANIZATION IS LINE SEQUENTIAL.
010300
010400     SELECT  TRANSFER-REGISTER
010500             ASSIGN TO XFERREG
010600             ORGANIZATION IS LINE SEQUENTIAL.
010700
010800     SELECT  EVENT-LOG
010900             ASSIGN TO EVENTLOG
011000             ORGANIZATION IS LINE SEQUENTIAL.
011100
011200     SELECT  CONTROL-TOTALS
011300             ASSIGN TO CTLTOTS
011400             ORGANIZATION IS LINE SEQUENTIAL.
011500******************************************************************
011600 DATA                        DIVISION.
011700*-----------------------------------------------------------------
011800 FILE                        SECTION.
011900 FD  ACCOUNT-MASTER
012000     RECORD CONTAINS 233 CHARACTERS
012100     DATA RECORD IS ACCOUNT-RECORD.
012200     COPY "C:\COPYBOOKS\ACCTREC.CPY".
012300
012400 FD  TRANSFER-REQUESTS
012500     RECORD CONTAINS 190 CHARACTERS
012600     DATA RECORD IS TRANSFER-REQUEST-RECORD.
012700 01  TRANSFER-REQUEST-RECORD.
012800     05  TREQ-SOURCE-ACCT-ID         PIC X(36).
012900     05  TREQ-TARGET-ACCT-ID         PIC X(36).
013000     05  TREQ-AMOUNT                 PIC S9(13)V9(2).
013100     05  TREQ-CURRENCY               PIC X(03).
013200     05  TREQ-DESCRIPTION            PIC X(100).
013300
013400 FD  TRANSFER-REGISTER
013500     RECORD CONTAINS 298 CHARACTERS
013600     DATA RECORD IS TRANSFER-RECORD.
013700     COPY "C:\COPYBOOKS\XFERREC.CPY".
013800
013900 FD  EVENT-LOG
014000     RECORD CONTAINS 132 CHARACTERS
014100     DATA RECORD IS EVENT-LOG-RECORD.
014200 01  EVENT-LOG-RECORD                PIC X(132).
014300
014400 FD  CONTROL-TOTALS
014500     RECORD CONTAINS 50 CHARACTERS
014600     DATA RECORD IS CONTROL-TOTAL-RECORD.
014700     COPY "C:\COPYBOOKS\CTLTOT.CPY".
014800*-----------------------------------------------------------------
014900 WORKING-STORAGE             SECTION.
014950*-----------------------------------------------------------------
014960 77  REASON-TEXT                  PIC X(40) VALUE SPACES.
014970 77  FAILURE-REASON               PIC X(100) VALUE SPACES.
015000*-----------------------------------------------------------------
015100 01  SWITCHES-AND-COUNTERS.
015200     05  XFER-REQ-EOF-SW          PIC X(01) VALUE "N".
015300         88  XFER-REQ-EOF                VALUE "Y".
015400     05  TRANSFER-CREATED-SW      PIC X(01) VALUE "N".
015500         88  TRANSFER-CREATED            VALUE "Y".
015600         88  TRANSFER-NOT-CREATED        VALUE "N".
015700     05  SOURCE-FOUND-SW          PIC X(01) VALUE "N".
015800         88  SOURCE-FOUND                VALUE "Y".
015900         88  SOURCE-NOT-FOUND            VALUE "N".
016000     05  TARGET-FOUND-SW          PIC X(01) VALUE "N".
016100         88  TARGET-FOUND                VALUE "Y".
016200         88  TARGET-NOT-FOUND            VALUE "N".
016300     05  BALANCE-VALID-SW         PIC X(01) VALUE "N".
016400         88  BALANCE-VALID               VALUE "Y".
016500         88  BALANCE-NOT-VALID           VALUE "N".
016600     05  WAS-DEBITED-SW           PIC X(01) VALUE "N".
016700         88  WAS-DEBITED-AT-FAILURE      VALUE "Y".
016800         88  WAS-NOT-DEBITED-AT-FAILURE  VALUE "N".
016900     05  COMPLETED-COUNT          PIC 9(07) COMP.
017000     05  FAILED-COUNT             PIC 9(07) COMP.
017100     05  COMPENSATED-COUNT        PIC 9(07) COMP.
017200     05  REJECTED-COUNT           PIC 9(07) COMP.
017300     05  ID-SEQUENCE              PIC 9(09) COMP.
017400     05  FILLER                      PIC X(05).
017500
017600 01  AMOUNT-TOTALS.
017700     05  COMPLETED-AMOUNT         PIC S9(11)V9(2) VALUE ZERO.
017800     05  FAILED-AMOUNT            PIC S9(11)V9(2) VALUE ZERO.
017900     05  COMPENSATED-AMOUNT       PIC S9(11)V9(2) VALUE ZERO.
018000     05  FILLER                      PIC X(06).
018100
018200 01  ACCTMSTR-STATUS              PIC X(02).
018300     88  ACCTMSTR-OK                     VALUE "00".
018400     88  ACCTMSTR-NOTFOUND               VALUE "23" "35".
018500
018900 01  PSEUDO-UUID.
019000     05  PUID-DATE                   PIC 9(08).
019100     05  PUID-DASH1                  PIC X VALUE "-".
019200     05  PUID-TIME                   PIC 9(06).
019300     05  PUID-DASH2                  PIC X VALUE "-".
019400     05  PUID-SEQ                    PIC 9(09).
019500     05  PUID-DASH3                  PIC X VALUE "-".
019600     05  PUID-FILLER                 PIC X(10) VALUE ALL "0".
019700
019800 01  DATE-TIME-WORK.
019900     05  RUN-DATE.
020000         10  RUN-YY               PIC 9(02).
020100         10  RUN-MM               PIC 9(02).
020200         10  RUN-DD               PIC 9(02).
020300     05  RUN-TIME.
020400         10  RUN-HH               PIC 9(02).
020500         10  RUN-MI               PIC 9(02).
020600         10  RUN-SS               PIC 9(02).
020700         10  RUN-HH2              PIC 9(02).
020800     05  CENTURY                  PIC 9(02) COMP.
020900     05  FULL-YEAR                PIC 9(04).
020950     05  FILLER                      PIC X(04).
021000
021100 01  ISO-TIMESTAMP.
021200     05  ISO-YEAR                 PIC 9(04).
021300     05  FILLER                      PIC X VALUE "-".
021400     05  ISO-MONTH                PIC 9(02).
021500     05  FILLER                      PIC X VALUE "-".
021600     05  ISO-DAY                  PIC 9(02).
021700     05  FILLER                      PIC X VALUE "T".
021800     05  ISO-HOUR                 PIC 9(02).
021900     05  FILLER                      PIC X VALUE ":".
022000     05  ISO-MINUTE               PIC 9(02).
022100     05  FILLER                      PIC X VALUE ":".
022200     05  ISO-SECOND               PIC 9(02).
022300     05  ISO-FRACTION             PIC X(07) VALUE ".000000".
022400
022500     COPY "C:\COPYBOOKS\BALPARM.CPY".
022600
022700 01  MESSAGES.
022800     05  CLOSE-MESSAGE            PIC X(40)
022900         VALUE "XFERPROC - TRANSFER RUN COMPLETED.     ".
023000     05  WRITE-ERROR-MESSAGE      PIC X(40)
023100         VALUE "XFERPROC - ERROR REWRITING ACCT MASTER.".
023150     05  FILLER                      PIC X(10) VALUE SPACES.
023200******************************************************************
023300 PROCEDURE                   DIVISION.
023400*-----------------------------------------------------------------
023500* MAIN LINE
023600*-----------------------------------------------------------------
023700 100-PROCESS-TRANSFERS.
023800     PERFORM 200-INITIATE-TRANSFER-RUN.
023900     PERFORM 200-PROCEED-TRANSFER-REQUEST
024000         UNTIL XFER-REQ-EOF.
024100     PERFORM 200-TERMINATE-TRANSFER-RUN.
024200     STOP RUN.
024300
024400******************************************************************
024500 200-INITIATE-TRANSFER-RUN.
024600     PERFORM 300-OPEN-ALL-FILES.
024700     PERFORM 300-INITIALIZE-COUNTERS.
024800     PERFORM 300-READ-TRANSFER-REQUEST.
024900
025000******************************************************************
025100* ONE TRANSFER REQUEST PER ITERATION - CREATE, THEN DEBIT, THEN
025200* (IF DEBITED) CREDIT.  EXACTLY ONE REGISTER RECORD IS WRITTEN
025300* WHEN THE TRANSFER REACHES A TERMINAL STATE.
025400*-----------------------------------------------------------------
025500 200-PROCEED-TRANSFER-REQUEST.
025600     PERFORM 300-CREATE-TRANSFER.
025700     IF TRANSFER-CREATED
025800         PERFORM 400-PROCESS-DEBIT
025900         IF XFER-STATUS-DEBITED
026000             PERFORM 400-PROCESS-CREDIT
026100         END-IF
026200         PERFORM 800-FINALIZE-TRANSFER
026300     END-IF.
026400     PERFORM 300-READ-TRANSFER-REQUEST.
026500
026600******************************************************************
026700 200-TERMINATE-TRANSFER-RUN.
026800     PERFORM 800-WRITE-CONTROL-TOTALS.
026900     PERFORM 300-CLOSE-ALL-FILES.
027000     DISPLAY CLOSE-MESSAGE.
027100
027200******************************************************************
027300 300-OPEN-ALL-FILES.
027400     OPEN I-O ACCOUNT-MASTER.
027500     IF NOT ACCTMSTR-OK
027600         DISPLAY "XFERPROC - ACCOUNT-MASTER OPEN FAILED, STATUS "
027700                 ACCTMSTR-STATUS
027800         STOP RUN
027900     END-IF.
028000     OPEN INPUT TRANSFER-REQUESTS.
028100     OPEN OUTPUT TRANSFER-REGISTER.
028200     OPEN EXTEND EVENT-LOG.
028300     OPEN EXTEND CONTROL-TOTALS.
028400
028500*-----------------------------------------------------------------
028600 300-INITIALIZE-COUNTERS.
028700     MOVE ZERO TO COMPLETED-COUNT
028800                  FAILED-COUNT
028900                  COMPENSATED-COUNT
029000                  REJECTED-COUNT
029100                  ID-SEQUENCE
029200                  COMPLETED-AMOUNT
029300                  FAILED-AMOUNT
029400                  COMPENSATED-AMOUNT.
029500
029600*-----------------------------------------------------------------
029700 300-READ-TRANSFER-REQUEST.
029800     READ TRANSFER-REQUESTS
029900         AT END SET XFER-REQ-EOF TO TRUE.
030000
030100*-----------------------------------------------------------------
030200 300-CLOSE-ALL-FILES.
030300     CLOSE ACCOUNT-MASTER
030400           TRANSFER-REQUESTS
030500           TRANSFER-REGISTER
030600           EVENT-LOG
030700           CONTROL-TOTALS.
030800
030900******************************************************************
031000* STEP 1 - CREATE / VALIDATE THE REQUEST.  NOTHING IS WRITTEN TO
031100* THE REGISTER HERE - A REJECTED REQUEST NEVER BECOMES A
031200* TRANSFER-RECORD AT ALL.
031300*-----------------------------------------------------------------
031400 300-CREATE-TRANSFER.
031500     SET TRANSFER-NOT-CREATED TO TRUE.
031600     IF TREQ-SOURCE-ACCT-ID = TREQ-TARGET-ACCT-ID
031700         MOVE "SELF-TRANSFER REJECTED" TO REASON-TEXT
031800         PERFORM 400-REJECT-REQUEST
031900     ELSE
032000         IF TREQ-AMOUNT NOT > ZERO
032100             MOVE "NON-POSITIVE AMOUNT REJECTED" TO REASON-TEXT
032200             PERFORM 400-REJECT-REQUEST
032300         ELSE
032400             MOVE TREQ-SOURCE-ACCT-ID TO XFER-SOURCE-ACCT-ID
032500             PERFORM 300-READ-SOURCE-ACCOUNT
032600             IF SOURCE-NOT-FOUND
032700                 MOVE "SOURCE ACCOUNT NOT FOUND" TO REASON-TEXT
032800                 PERFORM 400-REJECT-REQUEST
032900             ELSE
033000                 PERFORM 300-VALIDATE-BALANCE
033100                 IF BALANCE-NOT-VALID
033200                     MOVE
033300                       "INSUFFICIENT FUNDS OR ACCOUNT NOT ACTIVE"
033400                         TO REASON-TEXT
033500                     PERFORM 400-REJECT-REQUEST
033600                 ELSE
033700                     PERFORM 400-BUILD-NEW-TRANSFER
033800                     SET TRANSFER-CREATED TO TRUE
033900                 END-IF
034000             END-IF
034100         END-IF
034200     END-IF.
034300
034400*-----------------------------------------------------------------
034500* VALIDATE-BALANCE IS READ-ONLY - THE SOURCE ACCOUNT RECORD IS
034600* ALREADY IN THE ACCOUNT-MASTER BUFFER FROM THE READ ABOVE.
034700*-----------------------------------------------------------------
034800 300-VALIDATE-BALANCE.
034900     IF ACCT-STATUS-ACTIVE
035000             AND ACCT-BALANCE NOT LESS THAN TREQ-AMOUNT
035100         SET BALANCE-VALID TO TRUE
035200     ELSE
035300         SET BALANCE-NOT-VALID TO TRUE
035400     END-IF.
035500
035600*-----------------------------------------------------------------
035700 300-READ-SOURCE-ACCOUNT.
035800     MOVE XFER-SOURCE-ACCT-ID TO ACCT-ID.
035900     READ ACCOUNT-MASTER
036000         INVALID KEY SET SOURCE-NOT-FOUND TO TRUE
036100         NOT INVALID KEY SET SOURCE-FOUND TO TRUE
036200     END-READ.
036300
036400*-----------------------------------------------------------------
036500 300-READ-TARGET-ACCOUNT.
036600     MOVE XFER-TARGET-ACCT-ID TO ACCT-ID.
036700     READ ACCOUNT-MASTER
036800         INVALID KEY SET TARGET-NOT-FOUND TO TRUE
036900         NOT INVALID KEY SET TARGET-FOUND TO TRUE
037000     END-READ.
037100
037200*-----------------------------------------------------------------
037300 400-BUILD-NEW-TRANSFER.
037400     PERFORM 400-BUILD-TIMESTAMP.
037500     PERFORM 400-BUILD-XFER-ID.
037600     MOVE TREQ-TARGET-ACCT-ID    TO XFER-TARGET-ACCT-ID.
037700     MOVE TREQ-AMOUNT            TO XFER-AMOUNT.
037800     MOVE TREQ-CURRENCY          TO XFER-CURRENCY.
037900     MOVE TREQ-DESCRIPTION       TO XFER-DESCRIPTION.
038000     SET XFER-STATUS-PENDING     TO TRUE.
038100     MOVE ISO-TIMESTAMP       TO XFER-REQUESTED-AT.
038200     MOVE SPACES                 TO XFER-COMPLETED-AT.
038300     MOVE 1                      TO XFER-VERSION.
038400
038500*-----------------------------------------------------------------
038600* SAME PSEUDO-UUID SUBSTITUTION AS ACCTCRT - SEE THAT PROGRAM'S
038700* 400-BUILD-ACCT-ID BANNER FOR WHY.
038800*-----------------------------------------------------------------
038900 400-BUILD-XFER-ID.
039000     ADD 1 TO ID-SEQUENCE.
039100     MOVE FULL-YEAR  TO PUID-DATE(1:4).
039200     MOVE RUN-MM     TO PUID-DATE(5:2).
039300     MOVE RUN-DD     TO PUID-DATE(7:2).
039400     MOVE RUN-HH     TO PUID-TIME(1:2).
039500     MOVE RUN-MI     TO PUID-TIME(3:2).
039600     MOVE RUN-SS     TO PUID-TIME(5:2).
039700     MOVE ID-SEQUENCE TO PUID-SEQ.
039800     MOVE PSEUDO-UUID TO XFER-ID.
039900
040000*-----------------------------------------------------------------
040100 400-BUILD-TIMESTAMP.
040200     ACCEPT RUN-DATE FROM DATE.
040300     ACCEPT RUN-TIME FROM TIME.
040400     IF RUN-YY < 50
040500         MOVE 20 TO CENTURY
040600     ELSE
040700         MOVE 19 TO CENTURY
040800     END-IF.
040900     COMPUTE FULL-YEAR = CENTURY * 100 + RUN-YY.
041000     MOVE FULL-YEAR TO ISO-YEAR.
041100     MOVE RUN-MM    TO ISO-MONTH.
041200     MOVE RUN-DD    TO ISO-DAY.
041300     MOVE RUN-HH    TO ISO-HOUR.
041400     MOVE RUN-MI    TO ISO-MINUTE.
041500     MOVE RUN-SS    TO ISO-SECOND.
041600
041700*-----------------------------------------------------------------
041800 400-REJECT-REQUEST.
041900     ADD 1 TO REJECTED-COUNT.
042000     MOVE SPACES TO EVENT-LOG-RECORD.
042100     STRING "TRANSFER-REQUEST-REJECTED SOURCE="
042200             TREQ-SOURCE-ACCT-ID
042300             " TARGET=" TREQ-TARGET-ACCT-ID
042400             " REASON=" REASON-TEXT
042500             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
042600     WRITE EVENT-LOG-RECORD.
042700
042800******************************************************************
042900* STEP 2 - PROCESS DEBIT.  A FAILURE HERE FAILS THE TRANSFER
043000* OUTRIGHT (THE TRANSFER WAS ONLY PENDING, SO NO COMPENSATION).
043100*-----------------------------------------------------------------
043200 400-PROCESS-DEBIT.
043300     MOVE "D"            TO LS-OPERATION-CODE.
043400     MOVE ACCT-STATUS    TO LS-ACCT-STATUS.
043500     MOVE ACCT-BALANCE   TO LS-CURRENT-BALANCE.
043600     MOVE XFER-AMOUNT    TO LS-AMOUNT.
043700     CALL "BALCALC" USING LS-BALCALC-PARMS.
043800     IF LS-RESULT-OK
043900         MOVE LS-NEW-BALANCE TO ACCT-BALANCE
044000         PERFORM 400-BUILD-TIMESTAMP
044100         MOVE ISO-TIMESTAMP TO ACCT-UPDATED-AT
044200         ADD 1 TO ACCT-VERSION
044300         PERFORM 400-REWRITE-ACCOUNT
044400         SET XFER-STATUS-DEBITED TO TRUE
044500         PERFORM 400-LOG-BALANCE-UPDATED
044600     ELSE
044700         PERFORM 400-BUILD-DEBIT-FAILURE-REASON
044800         PERFORM 500-FAIL-AND-MAYBE-COMPENSATE
044900     END-IF.
045000
045100*-----------------------------------------------------------------
045200 400-BUILD-DEBIT-FAILURE-REASON.
045300     IF LS-RESULT-NOT-ACTIVE
045400         MOVE "Debit failed: account not active"
045500             TO FAILURE-REASON
045600     ELSE
045700         MOVE "Debit failed: insufficient funds"
045800             TO FAILURE-REASON
045900     END-IF.
046000
046100******************************************************************
046200* STEP 3 - PROCESS CREDIT.  A FAILURE HERE FAILS THE TRANSFER
046300* *AND* REVERSES THE DEBIT - MONEY ALREADY LEFT THE SOURCE SIDE.
046400*-----------------------------------------------------------------
046500 400-PROCESS-CREDIT.
046600     PERFORM 300-READ-TARGET-ACCOUNT.
046700     IF TARGET-NOT-FOUND
046800         MOVE "Credit failed: target account not found"
046900             TO FAILURE-REASON
047000         PERFORM 500-FAIL-AND-MAYBE-COMPENSATE
047100     ELSE
047200         MOVE "C"            TO LS-OPERATION-CODE
047300         MOVE ACCT-STATUS    TO LS-ACCT-STATUS
047400         MOVE ACCT-BALANCE   TO LS-CURRENT-BALANCE
047500         MOVE XFER-AMOUNT    TO LS-AMOUNT
047600         CALL "BALCALC" USING LS-BALCALC-PARMS
047700         IF LS-RESULT-OK
047800             MOVE LS-NEW-BALANCE TO ACCT-BALANCE
047900             PERFORM 400-BUILD-TIMESTAMP
048000             MOVE ISO-TIMESTAMP TO ACCT-UPDATED-AT
048100             ADD 1 TO ACCT-VERSION
048200             PERFORM 400-REWRITE-ACCOUNT
048300             SET XFER-STATUS-COMPLETED TO TRUE
048400             MOVE ISO-TIMESTAMP TO XFER-COMPLETED-AT
048500             PERFORM 400-LOG-BALANCE-UPDATED
048600         ELSE
048700             MOVE "Credit failed: target account not active"
048800                 TO FAILURE-REASON
048900             PERFORM 500-FAIL-AND-MAYBE-COMPENSATE
049000         END-IF
049100     END-IF.
049200
049300*-----------------------------------------------------------------
049400 400-REWRITE-ACCOUNT.
049500     REWRITE ACCOUNT-RECORD
049600         INVALID KEY DISPLAY WRITE-ERROR-MESSAGE
049700     END-REWRITE.
049800
049900*-----------------------------------------------------------------
050000 400-LOG-BALANCE-UPDATED.
050100     MOVE SPACES TO EVENT-LOG-RECORD.
050200     STRING "BALANCE-UPDATED ACCT-ID=" ACCT-ID
050300             " OLD-BALANCE=" LS-CURRENT-BALANCE-ALPHA
050400             " NEW-BALANCE=" ACCT-BALANCE-ALPHA
050500             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
050600     WRITE EVENT-LOG-RECORD.
050700
050800******************************************************************
050900* STEP 4 - HANDLE-TRANSFER-FAILURE.  THE "WAS IT DEBITED AT
051000* ENTRY" TEST MUST HAPPEN BEFORE THE STATUS IS SET TO FAILED.
051100*-----------------------------------------------------------------
051200 500-FAIL-AND-MAYBE-COMPENSATE.
051300     IF XFER-STATUS-DEBITED
051400         SET WAS-DEBITED-AT-FAILURE TO TRUE
051500     ELSE
051600         SET WAS-NOT-DEBITED-AT-FAILURE TO TRUE
051700     END-IF.
051800     SET XFER-STATUS-FAILED TO TRUE.
051900     MOVE FAILURE-REASON TO XFER-DESCRIPTION.
052000     PERFORM 400-BUILD-TIMESTAMP.
052100     MOVE ISO-TIMESTAMP TO XFER-COMPLETED-AT.
052200     PERFORM 400-LOG-TRANSFER-FAILED.
052300     IF WAS-DEBITED-AT-FAILURE
052400         PERFORM 500-COMPENSATE-DEBIT
052500     END-IF.
052600
052700*-----------------------------------------------------------------
052800 400-LOG-TRANSFER-FAILED.
052900     MOVE SPACES TO EVENT-LOG-RECORD.
053000     STRING "TRANSFER-FAILED XFER-ID=" XFER-ID
053100             " REASON=" XFER-DESCRIPTION
053200             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
053300     WRITE EVENT-LOG-RECORD.
053400
053500******************************************************************
053600* STEP 5 - COMPENSATE-DEBIT.  CREDIT THE SOURCE ACCOUNT BACK THE
053700* TRANSFER AMOUNT.  IF THE REVERSAL ITSELF FAILS THIS IS A
053800* LAST-RESORT DEAD END - LOG FOR AN OPERATOR AND STOP, THE
053900* TRANSFER STAYS FAILED (NOT COMPENSATED).
054000*-----------------------------------------------------------------
054100 500-COMPENSATE-DEBIT.
054200     PERFORM 300-READ-SOURCE-ACCOUNT.
054300     IF SOURCE-NOT-FOUND
054400         PERFORM 400-LOG-COMPENSATION-ESCALATION
054500     ELSE
054600         MOVE "C"          TO LS-OPERATION-CODE
054700         MOVE ACCT-STATUS  TO LS-ACCT-STATUS
054800         MOVE ACCT-BALANCE TO LS-CURRENT-BALANCE
054900         MOVE XFER-AMOUNT  TO LS-AMOUNT
055000         CALL "BALCALC" USING LS-BALCALC-PARMS
055100         IF LS-RESULT-OK
055200             MOVE LS-NEW-BALANCE TO ACCT-BALANCE
055300             PERFORM 400-BUILD-TIMESTAMP
055400             MOVE ISO-TIMESTAMP TO ACCT-UPDATED-AT
055500             ADD 1 TO ACCT-VERSION
055600             PERFORM 400-REWRITE-ACCOUNT
055700             SET XFER-STATUS-COMPENSATED TO TRUE
055800             MOVE "Credit failed, debit reversed"
055900                 TO XFER-DESCRIPTION
056000             PERFORM 400-BUILD-TIMESTAMP
056100             MOVE ISO-TIMESTAMP TO XFER-COMPLETED-AT
056200             PERFORM 400-LOG-TRANSFER-COMPENSATED
056300         ELSE
056400             PERFORM 400-LOG-COMPENSATION-ESCALATION
056500         END-IF
056600     END-IF.
056700
056800*-----------------------------------------------------------------
056900 400-LOG-TRANSFER-COMPENSATED.
057000     MOVE SPACES TO EVENT-LOG-RECORD.
057100     STRING "TRANSFER-COMPENSATED XFER-ID=" XFER-ID
057200             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
057300     WRITE EVENT-LOG-RECORD.
057400
057500*-----------------------------------------------------------------
057600 400-LOG-COMPENSATION-ESCALATION.
057700     MOVE SPACES TO EVENT-LOG-RECORD.
057800     STRING "OPERATOR-ESCALATION XFER-ID=" XFER-ID
057900             " REASON=COMPENSATION FAILED - MANUAL "
058000             "INTERVENTION NEEDED"
058100             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
058200     WRITE EVENT-LOG-RECORD.
058300
058400******************************************************************
058500* ONE REGISTER RECORD PER TERMINAL TRANSFER, PLUS ITS CONTROL
058600* TOTAL BUCKET.
058700*-----------------------------------------------------------------
058800 800-FINALIZE-TRANSFER.
058900     WRITE TRANSFER-RECORD.
059000     EVALUATE TRUE
059100         WHEN XFER-STATUS-COMPLETED
059200             ADD 1 TO COMPLETED-COUNT
059300             ADD XFER-AMOUNT TO COMPLETED-AMOUNT
059400         WHEN XFER-STATUS-COMPENSATED
059500             ADD 1 TO COMPENSATED-COUNT
059600             ADD XFER-AMOUNT TO COMPENSATED-AMOUNT
059700         WHEN XFER-STATUS-FAILED
059800             ADD 1 TO FAILED-COUNT
059900             ADD XFER-AMOUNT TO FAILED-AMOUNT
060000     END-EVALUATE.
060100
060200******************************************************************
060300* END-OF-RUN CONTROL TOTALS FOR THE SUMMARY REPORT.
060400*-----------------------------------------------------------------
060500 800-WRITE-CONTROL-TOTALS.
060600     MOVE "TRANSFERS COMPLETED " TO CTLTOT-CATEGORY.
060700     MOVE COMPLETED-COUNT     TO CTLTOT-COUNT.
060800     MOVE COMPLETED-AMOUNT    TO CTLTOT-AMOUNT.
060900     WRITE CONTROL-TOTAL-RECORD.
061000     MOVE "TRANSFERS FAILED    " TO CTLTOT-CATEGORY.
061100     MOVE FAILED-COUNT        TO CTLTOT-COUNT.
061200     MOVE FAILED-AMOUNT       TO CTLTOT-AMOUNT.
061300     WRITE CONTROL-TOTAL-RECORD.
061400     MOVE "TRANSFERS COMPENSATED" TO CTLTOT-CATEGORY.
061500     MOVE COMPENSATED-COUNT   TO CTLTOT-COUNT.
061600     MOVE COMPENSATED-AMOUNT  TO CTLTOT-AMOUNT.
061700     WRITE CONTROL-TOTAL-RECORD.
061800     MOVE "REQUESTS REJECTED   " TO CTLTOT-CATEGORY.
061900     MOVE REJECTED-COUNT      TO CTLTOT-COUNT.
062000     MOVE ZERO                   TO CTLTOT-AMOUNT.
062100     WRITE CONTROL-TOTAL-RECORD.

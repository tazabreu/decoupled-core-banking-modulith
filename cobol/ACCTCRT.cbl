000100******************************************************************
000200* ACCTCRT                                                      001*
000300* NEW-ACCOUNT CREATION RUN  -  CORE BANKING LEDGER SYSTEM.
000400*
000500* READS A STREAM OF NEW-ACCOUNT REQUESTS (DOCUMENT NUMBER,
000600* HOLDER NAME, ACCOUNT TYPE, CURRENCY) AND OPENS ONE ACCOUNT
000700* MASTER RECORD PER REQUEST, REJECTING ANY REQUEST WHOSE
000800* DOCUMENT NUMBER ALREADY HAS AN ACCOUNT ON FILE.  EVERY NEW
000900* ACCOUNT IS OPENED PENDING_ACTIVATION WITH A ZERO BALANCE;
001000* ACCTACTV ACTIVATES IT IN A LATER RUN.
001100*
001200* USED FILES
001300*    - ACCOUNT-MASTER        (INDEXED, I-O)
001400*    - ACCOUNT-CREATE-REQUESTS (LINE SEQUENTIAL, INPUT)
001500*    - EVENT-LOG             (LINE SEQUENTIAL, OUTPUT/EXTEND)
001600*    - CONTROL-TOTALS        (LINE SEQUENTIAL, OUTPUT/EXTEND)
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 ACCTCRT.
002100 AUTHOR.                     R A HOLLIS.
002200 INSTALLATION.               CONSOLIDATED TRUST LEDGER DIVISION.
002300 DATE-WRITTEN.               02/20/89.
002400 DATE-COMPILED.
002500 SECURITY.                   CONFIDENTIAL - LEDGER DATA - LIMIT
002600                             DISTRIBUTION TO LEDGER OPERATIONS.
002700******************************************************************
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000*   DATE      BY     TICKET     DESCRIPTION
003100*   --------  -----  ---------  -------------------------------
003200*   02/20/89  RAH    ACCT0001   ORIGINAL PROGRAM. SEQUENTIAL
003300*                               ACCOUNT MASTER, ONE PASS PER
003400*                               CREATE BATCH.
003500*   90-05-03  RAH    ACCT0017   CONVERTED ACCOUNT-MASTER TO
003600*                               INDEXED ORGANIZATION SO THE
003700*                               TRANSFER RUN CAN RANDOM-READ IT.
003800*   91-09-23  TLK    ACCT0044   ADDED ACCT-VERSION STAMPING ON
003900*                               CREATE TO MATCH THE NEW OPTIM-
004000*                               ISTIC-LOCK FIELD IN ACCTREC.
004100*   93-02-11  TLK    ACCT0051   DOCUMENT-NUMBER DUP CHECK NOW
004200*                               RESCANS FROM TOP OF MASTER ON
004300*                               EVERY REQUEST INSTEAD OF ONCE AT
004400*                               START (DUPLICATES WERE SLIPPING
004500*                               THROUGH ON MULTI-REQUEST RUNS).
004600*   95-07-30  JQP    ACCT0063   ACCOUNT NUMBER NOW SEEDED FROM
004700*                               HIGH-WATER MARK ON MASTER, NOT A
004800*                               HARD-CODED START VALUE.
004900*   98-11-02  MWJ    ACCT0074   Y2K REMEDIATION - CENTURY
005000*                               WINDOWING ADDED TO TIMESTAMP
005100*                               BUILD (RUN-YY < 50 = 20XX).
005200*   99-01-06  MWJ    ACCT0077   Y2K - RE-VERIFIED AFTER ROLLOVER
005300*                               TEST RUN, NO FURTHER CHANGES.
005400*   04-06-14  DSP    ACCT0103   ADDED EVENT-LOG OUTPUT FOR
005500*                               ACCOUNT-CREATED/DUPLICATE-REJECT.
005600*   09-08-19  DSP    ACCT0128   ADDED CONTROL-TOTALS OUTPUT FOR
005700*                               END-OF-RUN SUMMARY REPORT.
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            CONSOLIDATED-3090.
006300 OBJECT-COMPUTER.            CONSOLIDATED-3090.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  ACCOUNT-MASTER
007000             ASSIGN TO ACCTMSTR
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS DYNAMIC
007300             RECORD KEY IS ACCT-ID
007400             FILE STATUS IS ACCTMSTR-STATUS.
007500
007600     SELECT  ACCOUNT-CREATE-REQUESTS
007700             ASSIGN TO ACCTREQ
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  EVENT-LOG
008100             ASSIGN TO EVENTLOG
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  CONTROL-TOTALS
008500             ASSIGN TO CTLTOTS
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700******************************************************************
008800 DATA                        DIVISION.
008900*-----------------------------------------------------------------
009000 FILE                        SECTION.
009100 FD  ACCOUNT-MASTER
009200     RECORD CONTAINS 233 CHARACTERS
009300     DATA RECORD IS ACCOUNT-RECORD.
009400     COPY "C:\COPYBOOKS\ACCTREC.CPY".
009500
009600 FD  ACCOUNT-CREATE-REQUESTS
009700     RECORD CONTAINS 100 CHARACTERS
009800     DATA RECORD IS ACCOUNT-CREATE-REQUEST.
009900 01  ACCOUNT-CREATE-REQUEST.
010000     05  ACRQ-DOCUMENT-NUMBER        PIC X(20).
010100     05  ACRQ-HOLDER-NAME            PIC X(60).
010200     05  ACRQ-ACCT-TYPE              PIC X(08).
010300     05  ACRQ-CURRENCY               PIC X(03).
010400     05  FILLER                      PIC X(09).
010500
010600 FD  EVENT-LOG
010700     RECORD CONTAINS 132 CHARACTERS
010800     DATA RECORD IS EVENT-LOG-RECORD.
010900 01  EVENT-LOG-RECORD                PIC X(132).
011000
011100 FD  CONTROL-TOTALS
011200     RECORD CONTAINS 50 CHARACTERS
011300     DATA RECORD IS CONTROL-TOTAL-RECORD.
011400     COPY "C:\COPYBOOKS\CTLTOT.CPY".
011500*-----------------------------------------------------------------
011600 WORKING-STORAGE             SECTION.
011650*-----------------------------------------------------------------
011660 77  NEW-ACCT-NUMBER-DISP         PIC 9(10) VALUE ZERO.
011700*-----------------------------------------------------------------
011800 01  SWITCHES-AND-COUNTERS.
011900     05  CREATE-REQ-EOF-SW        PIC X(01) VALUE "N".
012000         88  CREATE-REQ-EOF              VALUE "Y".
012100     05  DOCUMENT-DUP-SW          PIC X(01) VALUE "N".
012200         88  DOCUMENT-IS-DUPLICATE       VALUE "Y".
012300     05  MASTER-SCAN-EOF-SW       PIC X(01) VALUE "N".
012400         88  MASTER-SCAN-EOF             VALUE "Y".
012500     05  MASTER-WAS-EMPTY-SW      PIC X(01) VALUE "N".
012600         88  MASTER-WAS-EMPTY            VALUE "Y".
012700     05  ACCOUNTS-CREATED         PIC 9(07) COMP.
012800     05  HIGH-ACCT-NUMBER         PIC 9(10) COMP.
012900     05  ID-SEQUENCE              PIC 9(09) COMP.
013000     05  FILLER                      PIC X(05).
013100
013200 01  ACCTMSTR-STATUS              PIC X(02).
013300     88  ACCTMSTR-OK                     VALUE "00".
013400     88  ACCTMSTR-NOTFOUND               VALUE "23" "35".
013500
013800 01  PSEUDO-UUID.
013900     05  PUID-DATE                   PIC 9(08).
014000     05  PUID-DASH1                  PIC X VALUE "-".
014100     05  PUID-TIME                   PIC 9(06).
014200     05  PUID-DASH2                  PIC X VALUE "-".
014300     05  PUID-SEQ                    PIC 9(09).
014400     05  PUID-DASH3                  PIC X VALUE "-".
014500     05  PUID-FILLER                 PIC X(10) VALUE ALL "0".
014600
014700 01  DATE-TIME-WORK.
014800     05  RUN-DATE.
014900         10  RUN-YY               PIC 9(02).
015000         10  RUN-MM               PIC 9(02).
015100         10  RUN-DD               PIC 9(02).
015200     05  RUN-TIME.
015300         10  RUN-HH               PIC 9(02).
015400         10  RUN-MI               PIC 9(02).
015500         10  RUN-SS               PIC 9(02).
015600         10  RUN-HH2              PIC 9(02).
015700     05  CENTURY                  PIC 9(02) COMP.
015800     05  FULL-YEAR                PIC 9(04).
015850     05  FILLER                      PIC X(04).
015900
016000 01  ISO-TIMESTAMP.
016100     05  ISO-YEAR                 PIC 9(04).
016200     05  FILLER                      PIC X VALUE "-".
016300     05  ISO-MONTH                PIC 9(02).
016400     05  FILLER                      PIC X VALUE "-".
016500     05  ISO-DAY                  PIC 9(02).
016600     05  FILLER                      PIC X VALUE "T".
016700     05  ISO-HOUR                 PIC 9(02).
016800     05  FILLER                      PIC X VALUE ":".
016900     05  ISO-MINUTE               PIC 9(02).
017000     05  FILLER                      PIC X VALUE ":".
017100     05  ISO-SECOND               PIC 9(02).
017200     05  ISO-FRACTION             PIC X(07) VALUE ".000000".
017300
017400 01  MESSAGES.
017500     05  CLOSE-MESSAGE            PIC X(40)
017600         VALUE "ACCTCRT - ACCOUNT CREATE RUN COMPLETED.".
017700     05  WRITE-ERROR-MESSAGE      PIC X(40)
017800         VALUE "ACCTCRT - ERROR WRITING ACCOUNT MASTER.".
017850     05  FILLER                      PIC X(10) VALUE SPACES.
017900******************************************************************
018000 PROCEDURE                   DIVISION.
018100*-----------------------------------------------------------------
018200* MAIN LINE
018300*-----------------------------------------------------------------
018400 100-CREATE-ACCOUNTS.
018500     PERFORM 200-INITIATE-ACCOUNT-CREATE.
018600     PERFORM 200-PROCEED-ACCOUNT-CREATE
018700         UNTIL CREATE-REQ-EOF.
018800     PERFORM 200-TERMINATE-ACCOUNT-CREATE.
018900     STOP RUN.
019000
019100******************************************************************
019200* OPEN FILES, ZERO COUNTERS, SEED THE ACCOUNT-NUMBER SEQUENCE
019300* FROM THE CURRENT HIGH-WATER MARK, PRIME THE REQUEST READ.
019400*-----------------------------------------------------------------
019500 200-INITIATE-ACCOUNT-CREATE.
019600     PERFORM 300-OPEN-ALL-FILES.
019700     PERFORM 300-INITIALIZE-COUNTERS.
019800     PERFORM 300-FIND-HIGH-ACCT-NUMBER.
019900     PERFORM 300-READ-CREATE-REQUEST.
020000
020100******************************************************************
020200* ONE REQUEST PER ITERATION.  DUPLICATE DOCUMENT NUMBERS ARE
020300* LOGGED AND SKIPPED; EVERYTHING ELSE BECOMES A NEW ACCOUNT.
020400*-----------------------------------------------------------------
020500 200-PROCEED-ACCOUNT-CREATE.
020600     PERFORM 300-CHECK-DUPLICATE-DOCUMENT.
020700     IF DOCUMENT-IS-DUPLICATE
020800         PERFORM 400-LOG-DUPLICATE-REJECT
020900     ELSE
021000         PERFORM 400-BUILD-NEW-ACCOUNT
021100         PERFORM 400-WRITE-NEW-ACCOUNT
021200         PERFORM 400-LOG-ACCOUNT-CREATED
021300     END-IF.
021400     PERFORM 300-READ-CREATE-REQUEST.
021500
021600******************************************************************
021700* WRITE THE RUN'S CONTROL TOTAL, CLOSE DOWN, SIGN OFF.
021800*-----------------------------------------------------------------
021900 200-TERMINATE-ACCOUNT-CREATE.
022000     PERFORM 800-WRITE-CONTROL-TOTAL.
022100     PERFORM 300-CLOSE-ALL-FILES.
022200     DISPLAY CLOSE-MESSAGE.
022300
022400******************************************************************
022500 300-OPEN-ALL-FILES.
022600     OPEN I-O ACCOUNT-MASTER.
022700     IF NOT ACCTMSTR-OK AND NOT ACCTMSTR-NOTFOUND
022800         DISPLAY "ACCTCRT - ACCOUNT-MASTER OPEN FAILED, STATUS "
022900                 ACCTMSTR-STATUS
023000         STOP RUN
023100     END-IF.
023200     IF ACCTMSTR-NOTFOUND
023300         OPEN OUTPUT ACCOUNT-MASTER
023400         CLOSE ACCOUNT-MASTER
023500         OPEN I-O ACCOUNT-MASTER
023600     END-IF.
023700     OPEN INPUT ACCOUNT-CREATE-REQUESTS.
023800     OPEN EXTEND EVENT-LOG.
023900     OPEN EXTEND CONTROL-TOTALS.
024000
024100*-----------------------------------------------------------------
024200 300-INITIALIZE-COUNTERS.
024300     MOVE ZERO TO ACCOUNTS-CREATED
024400                  HIGH-ACCT-NUMBER
024500                  ID-SEQUENCE.
024600
024700*-----------------------------------------------------------------
024800* SCAN THE WHOLE MASTER ONCE TO FIND THE CURRENT HIGHEST
024900* ACCT-NUMBER IN USE.  (SUBSTITUTES FOR THE NANOSECOND-CLOCK
025000* GENERATOR THE ONLINE SYSTEM USES - NO SUCH CLOCK PRIMITIVE
025100* IS AVAILABLE TO A BATCH COBOL RUN.)
025200*-----------------------------------------------------------------
025300 300-FIND-HIGH-ACCT-NUMBER.
025400     MOVE LOW-VALUES TO ACCT-ID.
025500     SET MASTER-SCAN-EOF TO FALSE.
025600     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACCT-ID
025700         INVALID KEY SET MASTER-SCAN-EOF TO TRUE.
025800     PERFORM 350-SCAN-FOR-HIGH-NUMBER
025850         UNTIL MASTER-SCAN-EOF.
026700
026750*-----------------------------------------------------------------
026760 350-SCAN-FOR-HIGH-NUMBER.
026770     READ ACCOUNT-MASTER NEXT RECORD
026780         AT END SET MASTER-SCAN-EOF TO TRUE
026790         NOT AT END
026795             IF ACCT-NUMBER-NUM > HIGH-ACCT-NUMBER
026796                 MOVE ACCT-NUMBER-NUM TO HIGH-ACCT-NUMBER
026797             END-IF
026798     END-READ.
026799
026800*-----------------------------------------------------------------
026900 300-CHECK-DUPLICATE-DOCUMENT.
027000     SET DOCUMENT-IS-DUPLICATE TO FALSE.
027100     MOVE LOW-VALUES TO ACCT-ID.
027200     SET MASTER-SCAN-EOF TO FALSE.
027300     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACCT-ID
027400         INVALID KEY SET MASTER-SCAN-EOF TO TRUE.
027500     PERFORM 350-SCAN-FOR-DUPLICATE
027550         UNTIL MASTER-SCAN-EOF OR DOCUMENT-IS-DUPLICATE.
028400
028450*-----------------------------------------------------------------
028460 350-SCAN-FOR-DUPLICATE.
028470     READ ACCOUNT-MASTER NEXT RECORD
028480         AT END SET MASTER-SCAN-EOF TO TRUE
028490         NOT AT END
028495             IF ACCT-DOCUMENT-NUMBER = ACRQ-DOCUMENT-NUMBER
028496                 SET DOCUMENT-IS-DUPLICATE TO TRUE
028497             END-IF
028498     END-READ.
028499
028500*-----------------------------------------------------------------
028600 300-READ-CREATE-REQUEST.
028700     READ ACCOUNT-CREATE-REQUESTS
028800         AT END SET CREATE-REQ-EOF TO TRUE.
028900
029000*-----------------------------------------------------------------
029100 300-CLOSE-ALL-FILES.
029200     CLOSE ACCOUNT-MASTER
029300           ACCOUNT-CREATE-REQUESTS
029400           EVENT-LOG
029500           CONTROL-TOTALS.
029600
029700******************************************************************
029800* BUILD A NEW ACCOUNT MASTER RECORD: NEXT ACCOUNT NUMBER, A
029900* PSEUDO-UUID KEY, PENDING_ACTIVATION STATUS, ZERO BALANCE.
030000*-----------------------------------------------------------------
030100 400-BUILD-NEW-ACCOUNT.
030200     ADD 1 TO HIGH-ACCT-NUMBER.
030300     MOVE HIGH-ACCT-NUMBER TO NEW-ACCT-NUMBER-DISP.
030400     PERFORM 400-BUILD-TIMESTAMP.
030500     PERFORM 400-BUILD-ACCT-ID.
030600     MOVE NEW-ACCT-NUMBER-DISP   TO ACCT-NUMBER.
030700     MOVE ACRQ-DOCUMENT-NUMBER      TO ACCT-DOCUMENT-NUMBER.
030800     MOVE ACRQ-HOLDER-NAME          TO ACCT-HOLDER-NAME.
030900     MOVE ACRQ-ACCT-TYPE            TO ACCT-TYPE.
031000     MOVE ACRQ-CURRENCY             TO ACCT-CURRENCY.
031100     SET ACCT-STATUS-PENDING        TO TRUE.
031200     MOVE ZERO                      TO ACCT-BALANCE.
031300     MOVE ISO-TIMESTAMP          TO ACCT-CREATED-AT
031400                                       ACCT-UPDATED-AT.
031500     MOVE 1                         TO ACCT-VERSION.
031600
031700*-----------------------------------------------------------------
031800* BUILD THE PSEUDO-UUID KEY.  THE ONLINE SYSTEM DRAWS A TRUE
031900* UUID FROM A RUNTIME PRIMITIVE; BATCH HAS NO SUCH PRIMITIVE, SO
032000* THE KEY IS RUN-DATE + RUN-TIME + A MONOTONIC SEQUENCE NUMBER,
032100* PUNCTUATED TO THE SAME 36-CHARACTER SHAPE.
032200*-----------------------------------------------------------------
032300 400-BUILD-ACCT-ID.
032400     ADD 1 TO ID-SEQUENCE.
032500     MOVE FULL-YEAR  TO PUID-DATE(1:4).
032600     MOVE RUN-MM     TO PUID-DATE(5:2).
032700     MOVE RUN-DD     TO PUID-DATE(7:2).
032800     MOVE RUN-HH     TO PUID-TIME(1:2).
032900     MOVE RUN-MI     TO PUID-TIME(3:2).
033000     MOVE RUN-SS     TO PUID-TIME(5:2).
033100     MOVE ID-SEQUENCE TO PUID-SEQ.
033200     MOVE PSEUDO-UUID TO ACCT-ID.
033300
033400*-----------------------------------------------------------------
033500* BUILD THE ISO-8601 TIMESTAMP TEXT, WITH Y2K CENTURY WINDOWING
033600* ON THE TWO-DIGIT YEAR RETURNED BY ACCEPT FROM DATE.
033700*-----------------------------------------------------------------
033800 400-BUILD-TIMESTAMP.
033900     ACCEPT RUN-DATE FROM DATE.
034000     ACCEPT RUN-TIME FROM TIME.
034100     IF RUN-YY < 50
034200         MOVE 20 TO CENTURY
034300     ELSE
034400         MOVE 19 TO CENTURY
034500     END-IF.
034600     COMPUTE FULL-YEAR = CENTURY * 100 + RUN-YY.
034700     MOVE FULL-YEAR TO ISO-YEAR.
034800     MOVE RUN-MM    TO ISO-MONTH.
034900     MOVE RUN-DD    TO ISO-DAY.
035000     MOVE RUN-HH    TO ISO-HOUR.
035100     MOVE RUN-MI    TO ISO-MINUTE.
035200     MOVE RUN-SS    TO ISO-SECOND.
035300
035400*-----------------------------------------------------------------
035500 400-WRITE-NEW-ACCOUNT.
035600     WRITE ACCOUNT-RECORD
035700         INVALID KEY DISPLAY WRITE-ERROR-MESSAGE
035800     END-WRITE.
035900     ADD 1 TO ACCOUNTS-CREATED.
036000
036100*-----------------------------------------------------------------
036200 400-LOG-ACCOUNT-CREATED.
036300     MOVE SPACES TO EVENT-LOG-RECORD.
036400     STRING "ACCOUNT-CREATED ACCT-ID=" ACCT-ID
036500             " ACCT-NUMBER=" ACCT-NUMBER
036600             " DOCUMENT=" ACCT-DOCUMENT-NUMBER
036700             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
036800     WRITE EVENT-LOG-RECORD.
036900
037000*-----------------------------------------------------------------
037100 400-LOG-DUPLICATE-REJECT.
037200     MOVE SPACES TO EVENT-LOG-RECORD.
037300     STRING "ACCOUNT-CREATE-REJECTED DOCUMENT="
037400             ACRQ-DOCUMENT-NUMBER
037500             " REASON=DUPLICATE-DOCUMENT-NUMBER"
037600             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
037700     WRITE EVENT-LOG-RECORD.
037800
037900******************************************************************
038000* END-OF-RUN CONTROL TOTAL FOR THE SUMMARY REPORT.
038100*-----------------------------------------------------------------
038200 800-WRITE-CONTROL-TOTAL.
038300     MOVE "ACCOUNTS CREATED    " TO CTLTOT-CATEGORY.
038400     MOVE ACCOUNTS-CREATED    TO CTLTOT-COUNT.
038500     MOVE ZERO                   TO CTLTOT-AMOUNT.
038600     WRITE CONTROL-TOTAL-RECORD.

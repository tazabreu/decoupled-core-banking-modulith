000100******************************************************************
000200* ACCTACTV                                                     001*
000300* ACCOUNT ACTIVATION RUN  -  CORE BANKING LEDGER SYSTEM.
000400*
000500* READS A STREAM OF ACTIVATION REQUESTS (ACCOUNT ID ONLY) AND
000600* MOVES EACH MATCHING ACCOUNT FROM PENDING_ACTIVATION TO ACTIVE.
000700* AN ACCOUNT NOT ON FILE, OR NOT CURRENTLY PENDING_ACTIVATION,
000800* IS REJECTED AND LOGGED - IT IS NOT A FATAL ERROR FOR THE RUN.
000900*
001000* USED FILES
001100*    - ACCOUNT-MASTER          (INDEXED, I-O, RANDOM BY ACCT-ID)
001200*    - ACTIVATION-REQUESTS     (LINE SEQUENTIAL, INPUT)
001300*    - EVENT-LOG               (LINE SEQUENTIAL, OUTPUT/EXTEND)
001400*    - CONTROL-TOTALS          (LINE SEQUENTIAL, OUTPUT/EXTEND)
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ACCTACTV.
001900 AUTHOR.                     R A HOLLIS.
002000 INSTALLATION.               CONSOLIDATED TRUST LEDGER DIVISION.
002100 DATE-WRITTEN.               03/14/89.
002200 DATE-COMPILED.
002300 SECURITY.                   CONFIDENTIAL - LEDGER DATA - LIMIT
002400                             DISTRIBUTION TO LEDGER OPERATIONS.
002500******************************************************************
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800*   DATE      BY     TICKET     DESCRIPTION
002900*   --------  -----  ---------  -------------------------------
003000*   03/14/89  RAH    ACCT0002   ORIGINAL PROGRAM, SCREEN-DRIVEN
003100*                               OPERATOR ACTIVATION PANEL.
003200*   92-04-08  TLK    ACCT0039   REPLACED THE OPERATOR SCREEN
003300*                               WITH A DRIVEN ACTIVATION-REQUEST
003400*                               FILE SO OVERNIGHT RUNS DO NOT
003500*                               NEED AN ATTENDED TERMINAL.
003600*   93-02-11  TLK    ACCT0052   REJECT ACCOUNTS NOT CURRENTLY
003700*                               PENDING_ACTIVATION INSTEAD OF
003800*                               ABENDING THE STEP.
003900*   98-11-02  MWJ    ACCT0074   Y2K REMEDIATION - CENTURY
004000*                               WINDOWING ADDED TO TIMESTAMP
004100*                               BUILD (RUN-YY < 50 = 20XX).
004200*   99-01-06  MWJ    ACCT0077   Y2K - RE-VERIFIED AFTER ROLLOVER
004300*                               TEST RUN, NO FURTHER CHANGES.
004400*   04-06-14  DSP    ACCT0104   ADDED EVENT-LOG OUTPUT FOR
004500*                               ACCOUNT-ACTIVATED/REJECTIONS.
004600*   09-08-19  DSP    ACCT0128   ADDED CONTROL-TOTALS OUTPUT FOR
004700*                               END-OF-RUN SUMMARY REPORT.
004800******************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            CONSOLIDATED-3090.
005300 OBJECT-COMPUTER.            CONSOLIDATED-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  ACCOUNT-MASTER
006000             ASSIGN TO ACCTMSTR
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE IS DYNAMIC
006300             RECORD KEY IS ACCT-ID
006400             FILE STATUS IS ACCTMSTR-STATUS.
006500
006600     SELECT  ACTIVATION-REQUESTS
006700             ASSIGN TO ACTVREQ
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT  EVENT-LOG
007100             ASSIGN TO EVENTLOG
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT  CONTROL-TOTALS
007500             ASSIGN TO CTLTOTS
007600             ORGANIZATION IS LINE SEQUENTIAL.
007700******************************************************************
007800 DATA                        DIVISION.
007900*-----------------------------------------------------------------
008000 FILE                        SECTION.
008100 FD  ACCOUNT-MASTER
008200     RECORD CONTAINS 233 CHARACTERS
008300     DATA RECORD IS ACCOUNT-RECORD.
008400     COPY "C:\COPYBOOKS\ACCTREC.CPY".
008500
008600 FD  ACTIVATION-REQUESTS
008700     RECORD CONTAINS 40 CHARACTERS
008800     DATA RECORD IS ACTIVATION-REQUEST.
008900 01  ACTIVATION-REQUEST.
009000     05  ARQ-ACCT-ID                 PIC X(36).
009100     05  FILLER                      PIC X(04).
009200
009300 FD  EVENT-LOG
009400     RECORD CONTAINS 132 CHARACTERS
009500     DATA RECORD IS EVENT-LOG-RECORD.
009600 01  EVENT-LOG-RECORD                PIC X(132).
009700
009800 FD  CONTROL-TOTALS
009900     RECORD CONTAINS 50 CHARACTERS
010000     DATA RECORD IS CONTROL-TOTAL-RECORD.
010100     COPY "C:\COPYBOOKS\CTLTOT.CPY".
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE             SECTION.
010400*-----------------------------------------------------------------
010450 77  ACCOUNTS-ACTIVATED           PIC 9(07) COMP VALUE ZERO.
010500 01  SWITCHES-AND-COUNTERS.
010600     05  ACTV-REQ-EOF-SW          PIC X(01) VALUE "N".
010700         88  ACTV-REQ-EOF                VALUE "Y".
010800     05  ACCOUNT-FOUND-SW         PIC X(01) VALUE "N".
010900         88  ACCOUNT-FOUND               VALUE "Y".
011000         88  ACCOUNT-NOT-FOUND           VALUE "N".
011100     05  FILLER                      PIC X(12).
011300
011400 01  ACCTMSTR-STATUS              PIC X(02).
011500     88  ACCTMSTR-OK                     VALUE "00".
011600     88  ACCTMSTR-NOTFOUND               VALUE "23" "35".
011700
011800 01  DATE-TIME-WORK.
011900     05  RUN-DATE.
012000         10  RUN-YY               PIC 9(02).
012100         10  RUN-MM               PIC 9(02).
012200         10  RUN-DD               PIC 9(02).
012300     05  RUN-TIME.
012400         10  RUN-HH               PIC 9(02).
012500         10  RUN-MI               PIC 9(02).
012600         10  RUN-SS               PIC 9(02).
012700         10  RUN-HH2              PIC 9(02).
012800     05  CENTURY                  PIC 9(02) COMP.
012900     05  FULL-YEAR                PIC 9(04).
012950     05  FILLER                      PIC X(04).
013000
013100 01  ISO-TIMESTAMP.
013200     05  ISO-YEAR                 PIC 9(04).
013300     05  FILLER                      PIC X VALUE "-".
013400     05  ISO-MONTH                PIC 9(02).
013500     05  FILLER                      PIC X VALUE "-".
013600     05  ISO-DAY                  PIC 9(02).
013700     05  FILLER                      PIC X VALUE "T".
013800     05  ISO-HOUR                 PIC 9(02).
013900     05  FILLER                      PIC X VALUE ":".
014000     05  ISO-MINUTE               PIC 9(02).
014100     05  FILLER                      PIC X VALUE ":".
014200     05  ISO-SECOND               PIC 9(02).
014300     05  ISO-FRACTION             PIC X(07) VALUE ".000000".
014400
014500 01  MESSAGES.
014600     05  CLOSE-MESSAGE            PIC X(40)
014700         VALUE "ACCTACTV - ACTIVATION RUN COMPLETED.   ".
014800     05  REWRITE-ERROR-MESSAGE    PIC X(40)
014900         VALUE "ACCTACTV - ERROR REWRITING ACCT MASTER.".
014950     05  FILLER                      PIC X(10) VALUE SPACES.
015000******************************************************************
015100 PROCEDURE                   DIVISION.
015200*-----------------------------------------------------------------
015300* MAIN LINE
015400*-----------------------------------------------------------------
015500 100-ACTIVATE-ACCOUNTS.
015600     PERFORM 200-INITIATE-ACCOUNT-ACTIVATE.
015700     PERFORM 200-PROCEED-ACCOUNT-ACTIVATE
015800         UNTIL ACTV-REQ-EOF.
015900     PERFORM 200-TERMINATE-ACCOUNT-ACTIVATE.
016000     STOP RUN.
016100
016200******************************************************************
016300 200-INITIATE-ACCOUNT-ACTIVATE.
016400     PERFORM 300-OPEN-ALL-FILES.
016500     PERFORM 300-INITIALIZE-COUNTERS.
016600     PERFORM 300-READ-ACTIVATION-REQUEST.
016700
016800******************************************************************
016900* ONE ACTIVATION REQUEST PER ITERATION.  AN ACCOUNT THAT IS NOT
017000* FOUND, OR IS NOT CURRENTLY PENDING_ACTIVATION, IS REJECTED.
017100*-----------------------------------------------------------------
017200 200-PROCEED-ACCOUNT-ACTIVATE.
017300     PERFORM 300-READ-ACCOUNT-FOR-ACTIVATION.
017400     EVALUATE TRUE
017450         WHEN ACCOUNT-NOT-FOUND
017480             PERFORM 400-LOG-ACTIVATION-NOT-FOUND
017600         WHEN NOT ACCT-STATUS-PENDING
017700             PERFORM 400-LOG-ACTIVATION-INVALID-STATUS
017800         WHEN OTHER
017900             PERFORM 400-ACTIVATE-ACCOUNT
018000             PERFORM 400-REWRITE-ACCOUNT
018100             PERFORM 400-LOG-ACCOUNT-ACTIVATED
018200     END-EVALUATE.
018300     PERFORM 300-READ-ACTIVATION-REQUEST.
018400
018500******************************************************************
018600 200-TERMINATE-ACCOUNT-ACTIVATE.
018700     PERFORM 800-WRITE-CONTROL-TOTAL.
018800     PERFORM 300-CLOSE-ALL-FILES.
018900     DISPLAY CLOSE-MESSAGE.
019000
019100******************************************************************
019200 300-OPEN-ALL-FILES.
019300     OPEN I-O ACCOUNT-MASTER.
019400     IF NOT ACCTMSTR-OK
019500         DISPLAY "ACCTACTV - ACCOUNT-MASTER OPEN FAILED, STATUS "
019600                 ACCTMSTR-STATUS
019700         STOP RUN
019800     END-IF.
019900     OPEN INPUT ACTIVATION-REQUESTS.
020000     OPEN EXTEND EVENT-LOG.
020100     OPEN EXTEND CONTROL-TOTALS.
020200
020300*-----------------------------------------------------------------
020400 300-INITIALIZE-COUNTERS.
020500     MOVE ZERO TO ACCOUNTS-ACTIVATED.
020600
020700*-----------------------------------------------------------------
020800 300-READ-ACCOUNT-FOR-ACTIVATION.
020900     MOVE ARQ-ACCT-ID TO ACCT-ID.
021000     READ ACCOUNT-MASTER
021100         INVALID KEY SET ACCOUNT-NOT-FOUND TO TRUE
021200         NOT INVALID KEY SET ACCOUNT-FOUND TO TRUE
021300     END-READ.
021400
021500*-----------------------------------------------------------------
021600 300-READ-ACTIVATION-REQUEST.
021700     READ ACTIVATION-REQUESTS
021800         AT END SET ACTV-REQ-EOF TO TRUE.
021900
022000*-----------------------------------------------------------------
022100 300-CLOSE-ALL-FILES.
022200     CLOSE ACCOUNT-MASTER
022300           ACTIVATION-REQUESTS
022400           EVENT-LOG
022500           CONTROL-TOTALS.
022600
022700******************************************************************
022800 400-ACTIVATE-ACCOUNT.
022900     SET ACCT-STATUS-ACTIVE TO TRUE.
023000     PERFORM 400-BUILD-TIMESTAMP.
023100     MOVE ISO-TIMESTAMP TO ACCT-UPDATED-AT.
023200     ADD 1 TO ACCT-VERSION.
023300
023400*-----------------------------------------------------------------
023500 400-REWRITE-ACCOUNT.
023600     REWRITE ACCOUNT-RECORD
023700         INVALID KEY DISPLAY REWRITE-ERROR-MESSAGE
023800     END-REWRITE.
023900     ADD 1 TO ACCOUNTS-ACTIVATED.
024000
024100*-----------------------------------------------------------------
024200* BUILD THE ISO-8601 TIMESTAMP TEXT, WITH Y2K CENTURY WINDOWING
024300* ON THE TWO-DIGIT YEAR RETURNED BY ACCEPT FROM DATE.
024400*-----------------------------------------------------------------
024500 400-BUILD-TIMESTAMP.
024600     ACCEPT RUN-DATE FROM DATE.
024700     ACCEPT RUN-TIME FROM TIME.
024800     IF RUN-YY < 50
024900         MOVE 20 TO CENTURY
025000     ELSE
025100         MOVE 19 TO CENTURY
025200     END-IF.
025300     COMPUTE FULL-YEAR = CENTURY * 100 + RUN-YY.
025400     MOVE FULL-YEAR TO ISO-YEAR.
025500     MOVE RUN-MM    TO ISO-MONTH.
025600     MOVE RUN-DD    TO ISO-DAY.
025700     MOVE RUN-HH    TO ISO-HOUR.
025800     MOVE RUN-MI    TO ISO-MINUTE.
025900     MOVE RUN-SS    TO ISO-SECOND.
026000
026100*-----------------------------------------------------------------
026200 400-LOG-ACCOUNT-ACTIVATED.
026300     MOVE SPACES TO EVENT-LOG-RECORD.
026400     STRING "ACCOUNT-ACTIVATED ACCT-ID=" ACCT-ID
026500             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
026600     WRITE EVENT-LOG-RECORD.
026700
026800*-----------------------------------------------------------------
026900 400-LOG-ACTIVATION-NOT-FOUND.
027000     MOVE SPACES TO EVENT-LOG-RECORD.
027100     STRING "ACTIVATION-REJECTED ACCT-ID=" ARQ-ACCT-ID
027200             " REASON=ACCOUNT-NOT-FOUND"
027300             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
027400     WRITE EVENT-LOG-RECORD.
027500
027600*-----------------------------------------------------------------
027700 400-LOG-ACTIVATION-INVALID-STATUS.
027800     MOVE SPACES TO EVENT-LOG-RECORD.
027900     STRING "ACTIVATION-REJECTED ACCT-ID=" ACCT-ID
028000             " REASON=NOT-PENDING-ACTIVATION STATUS="
028100             ACCT-STATUS
028200             DELIMITED BY SIZE INTO EVENT-LOG-RECORD.
028300     WRITE EVENT-LOG-RECORD.
028400
028500******************************************************************
028600* END-OF-RUN CONTROL TOTAL FOR THE SUMMARY REPORT.
028700*-----------------------------------------------------------------
028800 800-WRITE-CONTROL-TOTAL.
028900     MOVE "ACCOUNTS ACTIVATED  " TO CTLTOT-CATEGORY.
029000     MOVE ACCOUNTS-ACTIVATED  TO CTLTOT-COUNT.
029100     MOVE ZERO                  TO CTLTOT-AMOUNT.
029200     WRITE CONTROL-TOTAL-RECORD.
